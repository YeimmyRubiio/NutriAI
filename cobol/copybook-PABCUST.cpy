000100      ************************************************************        
000200      * DCLGEN TABLE(PABADM.POLICYHOLDER)                                 
000300      *        LIBRARY(PABADM.SRCLIB(PABCUST))                            
000400      *        LANGUAGE(COBOL)                                            
000500      *        QUOTE                                                      
000600      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMEN        
000700      ************************************************************        
000800           EXEC SQL DECLARE POLICYHOLDER TABLE                            
000900           ( POLHOLDERNUMBER                INTEGER NOT NULL,             
001000             SURNAME                        CHAR(20),                     
001100             GIVENNAME                      CHAR(15),                     
001200             INITIALS                       CHAR(3),                      
001300             NATIDNUMBER                    CHAR(10),                     
001400             DATEOFBIRTH                    DATE,                         
001500             SEXCODE                        CHAR(1),                      
001600             ADDRLINE1                      CHAR(25),                     
001700             ADDRLINE2                      CHAR(25),                     
001800             ADDRLINE3                      CHAR(20),                     
001900             POSTALCODE                     CHAR(8),                      
002000             PHONEHOME                      CHAR(15),                     
002100             PHONEMOBILE                    CHAR(15),                     
002200             POLHOLDERSTATUS                CHAR(1),                      
002300             LASTCHANGED                    TIMESTAMP NOT NULL            
002400           ) END-EXEC.                                                    
002500      ************************************************************        
002600      * COBOL DECLARATION FOR TABLE PABADM.POLICYHOLDER                   
002700      ************************************************************        
002800      *    THIS COPYBOOK IS THE POLICYHOLDER MASTER RECORD FOR THE        
002900      *    POLICY ADMINISTRATION BATCH (PAB) NIGHTLY CYCLE.  IT IS        
003000      *    COPYBOOK INTO THE MASTER UPDATE STEP (PABUPDT) AND THE         
003100      *    REGISTER/EXCEPTION REPORTING STEP (PABPREG).                   
003200      ************************************************************        
003300      *    CHANGE LOG                                                     
003400      *    DATE      BY    REQUEST    DESCRIPTION                         
003500      *    --------  ----  ---------  ----------------------------        
003600      *    03/11/86  RAN   IDC-1001   INITIAL DCLGEN FOR POLICYHOL        
003700      *    09/02/91  HJL   IDC-1077   ADDED MOBILE PHONE NUMBER FI        
003800      *    02/19/99  KMT   IDC-1140   Y2K - WIDENED DATEOFBIRTH TO        
003900      *              CCYYMMDD, ADDED DOB-CCYY BREAKOUT                    
004000      *    11/05/03  RAN   IDC-1206   ADDED POLHOLDERSTATUS INDICA        
004100      ************************************************************        
004200       01  DCLPABCUST.                                                    
004300      *    PRIMARY KEY                                                    
004400           05  PABCUST-POLHOLDER-NO     PIC S9(9)      COMP.              
004500      *    NAME BLOCK                                                     
004600           05  PABCUST-NAME-BLOCK.                                        
004700               10  PABCUST-SURNAME      PIC X(20).                        
004800               10  PABCUST-GIVEN-NAME   PIC X(15).                        
004900               10  PABCUST-INITIALS     PIC X(03).                        
005000               10  FILLER               PIC X(02).                        
005100      *    NATIONAL IDENTITY NUMBER - DDMMYY + 4 DIGIT SERIAL/CONT        
005200           05  PABCUST-NATID-NUMBER     PIC X(10).                        
005300           05  PABCUST-NATID-R REDEFINES PABCUST-NATID-NUMBER.            
005400               10  PABCUST-NATID-DAY    PIC 99.                           
005500               10  PABCUST-NATID-MONTH  PIC 99.                           
005600               10  PABCUST-NATID-YEAR   PIC 99.                           
005700               10  PABCUST-NATID-SERIAL PIC 9999.                         
005800               10  PABCUST-NATID-CTRL REDEFINES                           
005900                   PABCUST-NATID-SERIAL PIC 9.                            
006000                   88  PABCUST-CTRL-1900          VALUE 0 1 2 3.          
006100                   88  PABCUST-CTRL-1900-OR-2000  VALUE 4 9.              
006200                   88  PABCUST-CTRL-1800-OR-2000  VALUE 5 6 7 8.          
006300      *    DATE OF BIRTH - CCYYMMDD (Y2K WIDENED 02/19/99, IDC-114        
006400           05  PABCUST-DATE-OF-BIRTH.                                     
006500               10  PABCUST-DOB-CCYY     PIC 9(4).                         
006600               10  PABCUST-DOB-MM       PIC 99.                           
006700               10  PABCUST-DOB-DD       PIC 99.                           
006800           05  PABCUST-SEX-CODE         PIC X.                            
006900               88  PABCUST-SEX-MALE         VALUE 'M'.                    
007000               88  PABCUST-SEX-FEMALE       VALUE 'F'.                    
007100      *    RESIDENCE ADDRESS BLOCK                                        
007200           05  PABCUST-ADDRESS-BLOCK.                                     
007300               10  PABCUST-ADDR-LINE-1  PIC X(25).                        
007400               10  PABCUST-ADDR-LINE-2  PIC X(25).                        
007500               10  PABCUST-ADDR-LINE-3  PIC X(20).                        
007600               10  PABCUST-POSTAL-CODE  PIC X(08).                        
007700      *    TELEPHONE BLOCK (IDC-1077 ADDED MOBILE 09/02/91)               
007800           05  PABCUST-PHONE-BLOCK.                                       
007900               10  PABCUST-PHONE-HOME   PIC X(15).                        
008000               10  PABCUST-PHONE-MOBILE PIC X(15).                        
008100      *    POLICYHOLDER STATUS INDICATOR (IDC-1206)                       
008200           05  PABCUST-STATUS           PIC X.                            
008300               88  PABCUST-STATUS-ACTIVE     VALUE 'A'.                   
008400               88  PABCUST-STATUS-SUSPENDED  VALUE 'S'.                   
008500               88  PABCUST-STATUS-CLOSED     VALUE 'C'.                   
008600           05  PABCUST-LAST-CHANGED     PIC X(26).                        
008700           05  FILLER                   PIC X(10).                        
008800      ************************************************************        
008900      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 15         
009000      ************************************************************        

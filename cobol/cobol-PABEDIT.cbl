000100       ID DIVISION.                                                       
000200       PROGRAM-ID.    PABEDIT.                                            
000300       AUTHOR.        R ANDERSEN.                                         
000400       INSTALLATION.  MIDSTATE MUTUAL INSURANCE - DATA PROCESSING.        
000500       DATE-WRITTEN.  03/11/1986.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                   
000800      ************************************************************        
000900      *  PROGRAM.....: PABEDIT                                            
001000      *  DESCRIPTION.: STEP 1 OF THE NIGHTLY POLICY ADMINISTRATION        
001100      *                BATCH (PAB) CYCLE.  READS THE DAY'S TRANSAC        
001200      *                FILE, EDITS TRANSACTION TYPE, LINE OF BUSIN        
001300      *                THE POLICYHOLDER'S NATIONAL IDENTITY NUMBER        
001400      *                MINIMUM UNDERWRITING AGE ON NEW BUSINESS, T        
001500      *                SPLITS THE DAY INTO A VALID TRANSACTION WOR        
001600      *                FILE AND AN EXCEPTION FILE.  STEP 2 SORTS T        
001700      *                VALID WORK FILE INTO LINE-OF-BUSINESS/POLIC        
001800      *                NUMBER SEQUENCE FOR PABUPDT.                       
001900      *  CALLS.......: PABTODAY, PABIDCHK                                 
002000      ************************************************************        
002100      *  CHANGE LOG                                                       
002200      *  DATE      BY    REQUEST    DESCRIPTION                           
002300      *  --------  ----  ---------  ------------------------------        
002400      *  03/11/86  RAN   IDC-1012   INITIAL VERSION                       
002500      *  09/02/91  RAN   IDC-1078   ADDED MINIMUM AGE EDIT FOR NEW        
002600      *              BUSINESS TRANSACTIONS (MOTOR = 17, OTHER = 18        
002700      *  02/19/99  KMT   IDC-1140   Y2K - EFFECTIVE DATE ON THE           
002800      *              TRANSACTION RECORD IS NOW CCYYMMDD                   
002900      *  11/05/03  RAN   IDC-1213   WRITE A PABCTL CONTROL RECORD         
003000      *              END OF STEP SO PABPREG CAN PRINT CONTROL TOTA        
003100      ************************************************************        
003200       ENVIRONMENT DIVISION.                                              
003300       CONFIGURATION SECTION.                                             
003400       SPECIAL-NAMES.                                                     
003500           C01 IS TOP-OF-FORM.                                            
003600       INPUT-OUTPUT SECTION.                                              
003700       FILE-CONTROL.                                                      
003800           SELECT PABTRANF  ASSIGN TO PABTRANF                            
003900                  ORGANIZATION IS SEQUENTIAL                              
004000                  FILE STATUS IS PABTRANF-STATUS.                         
004100           SELECT PABEXCPF  ASSIGN TO PABEXCPF                            
004200                  ORGANIZATION IS SEQUENTIAL                              
004300                  FILE STATUS IS PABEXCPF-STATUS.                         
004400           SELECT PABVALWU  ASSIGN TO PABVALWU                            
004500                  ORGANIZATION IS SEQUENTIAL                              
004600                  FILE STATUS IS PABVALWU-STATUS.                         
004700           SELECT PABSRTWK  ASSIGN TO PABSRTWK.                           
004800           SELECT PABVALF   ASSIGN TO PABVALF                             
004900                  ORGANIZATION IS SEQUENTIAL                              
005000                  FILE STATUS IS PABVALF-STATUS.                          
005100           SELECT PABCTLF   ASSIGN TO PABCTLF                             
005200                  ORGANIZATION IS SEQUENTIAL                              
005300                  FILE STATUS IS PABCTLF-STATUS.                          
005400      *                                                                   
005500       DATA DIVISION.                                                     
005600       FILE SECTION.                                                      
005700      *                                                                   
005800       FD  PABTRANF                                                       
005900           RECORDING MODE F                                               
006000           LABEL RECORDS STANDARD.                                        
006100           COPY PABTRAN.                                                  
006200      *                                                                   
006300       FD  PABEXCPF                                                       
006400           RECORDING MODE F                                               
006500           LABEL RECORDS STANDARD.                                        
006600           COPY PABEXCP.                                                  
006700      *                                                                   
006800      *    UNSORTED VALID-TRANSACTION WORK FILE - WRITTEN BY THE E        
006900      *    LOGIC BELOW, THEN CONSUMED AS THE SORT'S USING FILE            
007000       FD  PABVALWU                                                       
007100           RECORDING MODE F                                               
007200           LABEL RECORDS STANDARD.                                        
007300           COPY PABTRAN REPLACING LEADING ==PABTRAN== BY ==PABVALW        
007400      *                                                                   
007500       SD  PABSRTWK.                                                      
007600           COPY PABTRAN REPLACING LEADING ==PABTRAN== BY ==PABSRTW        
007700      *                                                                   
007800      *    SORTED VALID-TRANSACTION FILE - INPUT TO PABUPDT               
007900       FD  PABVALF                                                        
008000           RECORDING MODE F                                               
008100           LABEL RECORDS STANDARD.                                        
008200           COPY PABTRAN REPLACING LEADING ==PABTRAN== BY ==PABVALF        
008300      *                                                                   
008400       FD  PABCTLF                                                        
008500           RECORDING MODE F                                               
008600           LABEL RECORDS STANDARD.                                        
008700           COPY PABCTL.                                                   
008800      *                                                                   
008900       WORKING-STORAGE SECTION.                                           
009000      *                                                                   
009100       01  WS-FILE-STATUSES.
009200           05  PABTRANF-STATUS        PIC 99.
009300           05  PABEXCPF-STATUS        PIC 99.
009400           05  PABVALWU-STATUS        PIC 99.
009500           05  PABVALF-STATUS         PIC 99.
009600           05  PABCTLF-STATUS         PIC 99.
009650           05  FILLER                 PIC X(05).
009700       01  WS-EOF-SWITCHES.
009800           05  WS-PABTRANF-EOF-SW     PIC X     VALUE 'N'.
009900               88  PABTRANF-EOF             VALUE 'Y'.
009950           05  FILLER                 PIC X(05).
010000       01  WS-REJECT-SW               PIC X     VALUE 'N'.
010100           88  WS-TRANS-REJECTED          VALUE 'Y'.
010200       01  WS-HOLD-REASON             PIC XX    VALUE SPACES.
010300       01  WS-RUN-DATE                PIC 9(8)  VALUE 0.
010400       01  WS-EFF-DATE-NUM            PIC 9(8)  VALUE 0.
010500       01  WS-IDCHK-RESULT.
010600           05  WS-AGE                 PIC S9(4) COMP.
010700           05  WS-GENDER              PIC X.
010800           05  WS-RETURN-CODE         PIC X.
010900               88  WS-RC-VALID             VALUE '0'.
010950           05  FILLER                 PIC X(05).
011000       01  WS-CONTROL-COUNTERS.
011100           05  WS-CTR-READ            PIC S9(7) COMP VALUE 0.
011200           05  WS-CTR-ACCEPTED        PIC S9(7) COMP VALUE 0.
011300           05  WS-CTR-REJECTED        PIC S9(7) COMP VALUE 0.
011350           05  FILLER                 PIC X(05).
011400       01  FILLER                     PIC X(10).
011500      *                                                                   
011600       PROCEDURE DIVISION.                                                
011700      *                                                                   
011800       0000-MAIN-LOGIC SECTION.                                           
011900       0000-START.                                                        
012000           PERFORM 1000-INITIALIZE THRU 1000-EXIT.                        
012100           PERFORM 2000-EDIT-TRANSACTION THRU 2000-EXIT                   
012200               UNTIL PABTRANF-EOF.                                        
012300           PERFORM 6000-WRITE-CONTROL-RECORD THRU 6000-EXIT.              
012400           PERFORM 9000-TERMINATE THRU 9000-EXIT.                         
012500           PERFORM 5000-SORT-VALID THRU 5000-EXIT.                        
012600           GOBACK.                                                        
012700       0000-EXIT.                                                         
012800           EXIT.                                                          
012900      *                                                                   
013000      *    1000-INITIALIZE - OPENS THE EDIT STEP'S FILES AND OBTAI        
013100      *    THE RUN DATE USED FOR THE CONTROL RECORD                       
013200       1000-INITIALIZE.                                                   
013300           OPEN INPUT  PABTRANF.                                          
013400           OPEN OUTPUT PABEXCPF.                                          
013500           OPEN OUTPUT PABVALWU.                                          
013600           OPEN OUTPUT PABCTLF.                                           
013700           IF PABTRANF-STATUS NOT = '00' THEN                             
013800              DISPLAY 'PABEDIT - PABTRANF OPEN FAILED, STATUS '           
013900                      PABTRANF-STATUS                                     
014000              PERFORM 9100-ABEND THRU 9100-EXIT                           
014100           END-IF.                                                        
014200           CALL 'PABTODAY' USING WS-RUN-DATE.                             
014300           PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.                  
014400       1000-EXIT.                                                         
014500           EXIT.                                                          
014600      *                                                                   
014700      *    2000-EDIT-TRANSACTION - APPLIES THE EDITS IN PRECEDENCE        
014800      *    ORDER (TYPE, LOB, NATIONAL IDENTITY NUMBER, MINIMUM AGE        
014900      *    AND ROUTES THE TRANSACTION TO THE VALID OR EXCEPTION FI        
015000       2000-EDIT-TRANSACTION.                                             
015100           MOVE 'N' TO WS-REJECT-SW.                                      
015200           MOVE SPACES TO WS-HOLD-REASON.                                 
015300           ADD 1 TO WS-CTR-READ.                                          
015400      *                                                                   
015500           PERFORM 2100-EDIT-TYPE-CODE THRU 2100-EXIT.                    
015600           IF NOT WS-TRANS-REJECTED                                       
015700              PERFORM 2200-EDIT-LOB-CODE THRU 2200-EXIT                   
015800           END-IF.                                                        
015900           IF NOT WS-TRANS-REJECTED                                       
016000              PERFORM 2300-EDIT-NATID-NUMBER THRU 2300-EXIT               
016100           END-IF.                                                        
016200           IF NOT WS-TRANS-REJECTED AND PABTRAN-NEW-BUSINESS              
016300              PERFORM 2400-EDIT-MINIMUM-AGE THRU 2400-EXIT                
016400           END-IF.                                                        
016500      *                                                                   
016600           IF WS-TRANS-REJECTED                                           
016700              PERFORM 4000-WRITE-EXCEPTION THRU 4000-EXIT                 
016800              ADD 1 TO WS-CTR-REJECTED                                    
016900           ELSE                                                           
017000              PERFORM 3000-WRITE-VALID THRU 3000-EXIT                     
017100              ADD 1 TO WS-CTR-ACCEPTED                                    
017200           END-IF.                                                        
017300      *                                                                   
017400           PERFORM 2900-READ-TRANSACTION THRU 2900-EXIT.                  
017500       2000-EXIT.                                                         
017600           EXIT.                                                          
017700      *                                                                   
017800      *    2100-EDIT-TYPE-CODE - REASON 01, HIGHEST PRECEDENCE            
017900       2100-EDIT-TYPE-CODE.                                               
018000           IF NOT PABTRAN-TYPE-VALID THEN                                 
018100              SET WS-TRANS-REJECTED TO TRUE                               
018200              MOVE '01' TO WS-HOLD-REASON                                 
018300           END-IF.                                                        
018400       2100-EXIT.                                                         
018500           EXIT.                                                          
018600      *                                                                   
018700      *    2200-EDIT-LOB-CODE - REASON 02                                 
018800       2200-EDIT-LOB-CODE.                                                
018900           IF NOT PABTRAN-LOB-VALID THEN                                  
019000              SET WS-TRANS-REJECTED TO TRUE                               
019100              MOVE '02' TO WS-HOLD-REASON                                 
019200           END-IF.                                                        
019300       2200-EXIT.                                                         
019400           EXIT.                                                          
019500      *                                                                   
019600      *    2300-EDIT-NATID-NUMBER - REASON 03.  CALLS PABIDCHK TO         
019700      *    THE STRUCTURE OF THE NUMBER AND DERIVE AGE AND GENDER A        
019800      *    THE TRANSACTION'S OWN EFFECTIVE DATE, NOT THE RUN DATE         
019900       2300-EDIT-NATID-NUMBER.                                            
020000           MOVE PABTRAN-EFFECTIVE-DATE TO WS-EFF-DATE-NUM.                
020100           CALL 'PABIDCHK' USING PABTRAN-NATID-NUMBER                     
020200                                 WS-EFF-DATE-NUM                          
020300                                 WS-AGE                                   
020400                                 WS-GENDER                                
020500                                 WS-RETURN-CODE.                          
020600           IF NOT WS-RC-VALID THEN                                        
020700              SET WS-TRANS-REJECTED TO TRUE                               
020800              MOVE '03' TO WS-HOLD-REASON                                 
020900           END-IF.                                                        
021000       2300-EXIT.                                                         
021100           EXIT.                                                          
021200      *                                                                   
021300      *    2400-EDIT-MINIMUM-AGE - REASON 04.  NEW BUSINESS ONLY.         
021400      *    MOTOR MINIMUM IS 17, COMMERCIAL AND ENDOWMENT ARE 18           
021500      *    (IDC-1078)                                                     
021600       2400-EDIT-MINIMUM-AGE.                                             
021700           EVALUATE TRUE                                                  
021800               WHEN PABTRAN-LOB-MOTOR                                     
021900                   IF WS-AGE < 17 THEN                                    
022000                      SET WS-TRANS-REJECTED TO TRUE                       
022100                      MOVE '04' TO WS-HOLD-REASON                         
022200                   END-IF                                                 
022300               WHEN OTHER                                                 
022400                   IF WS-AGE < 18 THEN                                    
022500                      SET WS-TRANS-REJECTED TO TRUE                       
022600                      MOVE '04' TO WS-HOLD-REASON                         
022700                   END-IF                                                 
022800           END-EVALUATE.                                                  
022900       2400-EXIT.                                                         
023000           EXIT.                                                          
023100      *                                                                   
023200       2900-READ-TRANSACTION.                                             
023300           READ PABTRANF                                                  
023400               AT END                                                     
023500                  SET PABTRANF-EOF TO TRUE                                
023600           END-READ.                                                      
023700       2900-EXIT.                                                         
023800           EXIT.                                                          
023900      *                                                                   
024000       3000-WRITE-VALID.                                                  
024100           MOVE PABTRAN-RECORD TO PABVALWU-RECORD.                        
024200           WRITE PABVALWU-RECORD.                                         
024300       3000-EXIT.                                                         
024400           EXIT.                                                          
024500      *                                                                   
024600       4000-WRITE-EXCEPTION.                                              
024700           MOVE SPACES TO PABEXCP-RECORD.                                 
024800           MOVE PABTRAN-TYPE-CODE      TO PABEXCP-TYPE-CODE.              
024900           MOVE PABTRAN-POLICY-NO      TO PABEXCP-POLICY-NO.              
025000           MOVE PABTRAN-NATID-NUMBER   TO PABEXCP-NATID-NUMBER.           
025100           MOVE PABTRAN-LOB-CODE       TO PABEXCP-LOB-CODE.               
025200           MOVE PABTRAN-AMOUNT         TO PABEXCP-AMOUNT.                 
025300           MOVE PABTRAN-CAUSE-CODE     TO PABEXCP-CAUSE-CODE.             
025400           MOVE WS-EFF-DATE-NUM        TO PABEXCP-EFFECTIVE-DATE.         
025500           MOVE WS-HOLD-REASON         TO PABEXCP-REASON-CODE.            
025600           WRITE PABEXCP-RECORD.                                          
025700       4000-EXIT.                                                         
025800           EXIT.                                                          
025900      *                                                                   
026000      *    5000-SORT-VALID - BATCH FLOW STEP 2.  ORDERS THE VALID         
026100      *    TRANSACTION WORK FILE BY LINE OF BUSINESS THEN POLICY          
026200      *    NUMBER AHEAD OF THE MASTER UPDATE STEP                         
026300       5000-SORT-VALID.                                                   
026400           SORT PABSRTWK                                                  
026500               ON ASCENDING KEY PABSRTWK-LOB-CODE                         
026600                                PABSRTWK-POLICY-NO                        
026700               USING PABVALWU                                             
026800               GIVING PABVALF.                                            
026900       5000-EXIT.                                                         
027000           EXIT.                                                          
027100      *                                                                   
027200       6000-WRITE-CONTROL-RECORD.                                         
027300           MOVE SPACES TO PABCTL-RECORD.                                  
027400           SET PABCTL-STEP-EDIT TO TRUE.                                  
027500           MOVE WS-CTR-READ     TO PABCTL-TRANS-READ.                     
027600           MOVE WS-CTR-ACCEPTED TO PABCTL-TRANS-ACCEPTED.                 
027700           MOVE WS-CTR-REJECTED TO PABCTL-TRANS-REJECTED.                 
027800           MOVE 0 TO PABCTL-POLICIES-ADDED                                
027900                     PABCTL-POLICIES-RENEWED                              
028000                     PABCTL-PREMIUM-RCPTS-APPLIED                         
028100                     PABCTL-CLAIMS-RECORDED.                              
028200           WRITE PABCTL-RECORD.                                           
028300       6000-EXIT.                                                         
028400           EXIT.                                                          
028500      *                                                                   
028600       9000-TERMINATE.                                                    
028700           CLOSE PABTRANF PABEXCPF PABVALWU PABCTLF.                      
028800           DISPLAY 'PABEDIT - TRANSACTIONS READ    ' WS-CTR-READ.         
028900           DISPLAY 'PABEDIT - TRANSACTIONS ACCEPTED ' WS-CTR-ACCEP        
029000           DISPLAY 'PABEDIT - TRANSACTIONS REJECTED ' WS-CTR-REJEC        
029100       9000-EXIT.                                                         
029200           EXIT.                                                          
029300      *                                                                   
029400       9100-ABEND.                                                        
029500           MOVE 16 TO RETURN-CODE.                                        
029600           GOBACK.                                                        
029700       9100-EXIT.                                                         
029800           EXIT.                                                          
029900      *                                                                   
030000       END PROGRAM PABEDIT.                                               

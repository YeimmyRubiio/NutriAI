000100      ************************************************************        
000200      * DCLGEN TABLE(PABADM.CLAIM)                                        
000300      *        LIBRARY(PABADM.SRCLIB(PABCLAM))                            
000400      *        LANGUAGE(COBOL)                                            
000500      *        QUOTE                                                      
000600      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMEN        
000700      ************************************************************        
000800           EXEC SQL DECLARE CLAIM TABLE                                   
000900           ( CLAIMNUMBER                    INTEGER NOT NULL,             
001000             POLICYNUMBER                   INTEGER NOT NULL,             
001100             DATEOFLOSS                     DATE,                         
001200             AMOUNTCLAIMED                  DECIMAL(9,2),                 
001300             AMOUNTPAID                     DECIMAL(9,2),                 
001400             CAUSECODE                      CHAR(2),                      
001500             CLAIMSTATUS                    CHAR(1),                      
001600             LASTCHANGED                    TIMESTAMP NOT NULL            
001700           ) END-EXEC.                                                    
001800      ************************************************************        
001900      * COBOL DECLARATION FOR TABLE PABADM.CLAIM                          
002000      ************************************************************        
002100      *    THIS COPYBOOK IS THE CLAIM MASTER RECORD FOR THE POLICY        
002200      *    ADMINISTRATION BATCH (PAB) NIGHTLY CYCLE.  A ROW IS            
002300      *    INSERTED BY PABUPDT WHEN A CLAIM NOTIFICATION TRANSACTI        
002400      *    IS APPLIED.                                                    
002500      ************************************************************        
002600      *    CHANGE LOG                                                     
002700      *    DATE      BY    REQUEST    DESCRIPTION                         
002800      *    --------  ----  ---------  ----------------------------        
002900      *    05/14/87  RAN   IDC-1003   INITIAL DCLGEN FOR CLAIM            
003000      *    02/19/99  KMT   IDC-1140   Y2K - WIDENED DATEOFLOSS TO         
003100      *              CCYYMMDD                                             
003200      *    11/05/03  RAN   IDC-1208   ADDED CLAIMSTATUS INDICATOR         
003300      ************************************************************        
003400       01  DCLPABCLAM.                                                    
003500      *    PRIMARY KEY                                                    
003600           05  PABCLAM-CLAIM-NO         PIC S9(9)      COMP.              
003700      *    FOREIGN KEY TO POLICY MASTER                                   
003800           05  PABCLAM-POLICY-NO        PIC S9(9)      COMP.              
003900      *    DATE OF LOSS (WIDENED TO CCYYMMDD 02/19/99, IDC-1140)          
004000           05  PABCLAM-DATE-OF-LOSS.                                      
004100               10  PABCLAM-LOSS-CCYY    PIC 9(4).                         
004200               10  PABCLAM-LOSS-MM      PIC 99.                           
004300               10  PABCLAM-LOSS-DD      PIC 99.                           
004400      *    ALTERNATE NUMERIC VIEW OF THE LOSS DATE FOR DATE COMPAR        
004500           05  PABCLAM-LOSS-R REDEFINES PABCLAM-DATE-OF-LOSS              
004600                                        PIC 9(8).                         
004700      *    MONEY FIELDS - ZONED DECIMAL, SHOP DOES NOT PACK MONEY         
004800           05  PABCLAM-AMOUNT-CLAIMED   PIC S9(7)V99.                     
004900           05  PABCLAM-AMOUNT-PAID      PIC S9(7)V99.                     
005000           05  PABCLAM-CAUSE-CODE       PIC XX.                           
005100               88  PABCLAM-CAUSE-COLLISION    VALUE 'CO'.                 
005200               88  PABCLAM-CAUSE-FIRE         VALUE 'FI'.                 
005300               88  PABCLAM-CAUSE-THEFT        VALUE 'TH'.                 
005400               88  PABCLAM-CAUSE-WEATHER      VALUE 'WE'.                 
005500               88  PABCLAM-CAUSE-OTHER        VALUE 'OT'.                 
005600      *    CLAIM STATUS INDICATOR (IDC-1208)                              
005700           05  PABCLAM-STATUS           PIC X.                            
005800               88  PABCLAM-STATUS-OPEN      VALUE 'O'.                    
005900               88  PABCLAM-STATUS-PAID      VALUE 'P'.                    
006000               88  PABCLAM-STATUS-DECLINED  VALUE 'D'.                    
006100           05  PABCLAM-LAST-CHANGED     PIC X(26).                        
006200           05  FILLER                   PIC X(12).                        
006300      ************************************************************        
006400      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8          
006500      ************************************************************        

000100      ************************************************************        
000200      *    PABTRAN - DAILY TRANSACTION RECORD LAYOUT                      
000300      *    COPYBOOK(PABADM.SRCLIB(PABTRAN))                               
000400      ************************************************************        
000500      *    THE DAILY TRANSACTION FILE IS KEYED INTO A FIXED 80-BYT        
000600      *    SEQUENTIAL RECORD BY THE BRANCH AND BROKER OFFICES AND         
000700      *    SUBMITTED TO THE OVERNIGHT RUN.  READ BY PABEDIT.              
000800      ************************************************************        
000900      *    CHANGE LOG                                                     
001000      *    DATE      BY    REQUEST    DESCRIPTION                         
001100      *    --------  ----  ---------  ----------------------------        
001200      *    08/09/89  RAN   IDC-1005   INITIAL DAILY TRANSACTION LA        
001300      *    02/19/99  KMT   IDC-1140   Y2K - WIDENED EFFECTIVE DATE        
001400      *              CCYYMMDD                                             
001500      ************************************************************        
001600       01  PABTRAN-RECORD.                                                
001700      *    1=NEW BUSINESS 2=RENEWAL 3=PREMIUM RECEIPT 4=CLAIM NOTI        
001800           05  PABTRAN-TYPE-CODE        PIC X.                            
001900               88  PABTRAN-NEW-BUSINESS     VALUE '1'.                    
002000               88  PABTRAN-RENEWAL          VALUE '2'.                    
002100               88  PABTRAN-PREMIUM-RCPT     VALUE '3'.                    
002200               88  PABTRAN-CLAIM-NOTICE     VALUE '4'.                    
002300               88  PABTRAN-TYPE-VALID       VALUES '1' '2' '3' '4'        
002400      *    BLANK FOR NEW BUSINESS, ASSIGNED BY PABUPDT ON APPLY           
002500           05  PABTRAN-POLICY-NO        PIC 9(9).                         
002600           05  PABTRAN-NATID-NUMBER     PIC X(10).                        
002700           05  PABTRAN-LOB-CODE         PIC X.                            
002800               88  PABTRAN-LOB-MOTOR        VALUE 'M'.                    
002900               88  PABTRAN-LOB-COMMERCIAL   VALUE 'C'.                    
003000               88  PABTRAN-LOB-ENDOWMENT    VALUE 'E'.                    
003100               88  PABTRAN-LOB-VALID        VALUES 'M' 'C' 'E'.           
003200      *    PREMIUM TENDERED, OR AMOUNT OF LOSS CLAIMED                    
003300           05  PABTRAN-AMOUNT           PIC S9(7)V99.                     
003400      *    CAUSE OF LOSS - CLAIM NOTIFICATIONS ONLY                       
003500           05  PABTRAN-CAUSE-CODE       PIC XX.                           
003600      *    EFFECTIVE DATE / DATE OF LOSS (WIDENED 02/19/99, IDC-11        
003700           05  PABTRAN-EFFECTIVE-DATE.                                    
003800               10  PABTRAN-EFF-CCYY     PIC 9(4).                         
003900               10  PABTRAN-EFF-MM       PIC 99.                           
004000               10  PABTRAN-EFF-DD       PIC 99.                           
004100           05  PABTRAN-NATID-R REDEFINES PABTRAN-NATID-NUMBER.            
004200               10  PABTRAN-NATID-DAY    PIC 99.                           
004300               10  PABTRAN-NATID-MONTH  PIC 99.                           
004400               10  PABTRAN-NATID-YEAR   PIC 99.                           
004500               10  PABTRAN-NATID-SERIAL PIC 9999.                         
004600           05  FILLER                   PIC X(35).                        
004700      ************************************************************        

000100      ************************************************************        
000200      *    PABEXCP - EXCEPTION RECORD LAYOUT                              
000300      *    COPYBOOK(PABADM.SRCLIB(PABEXCP))                               
000400      ************************************************************        
000500      *    CARRIES THE IMAGE OF A REJECTED DAILY TRANSACTION PLUS         
000600      *    REASON IT COULD NOT BE APPLIED.  WRITTEN BY PABEDIT (ED        
000700      *    STEP) AND BY PABUPDT (MASTER UPDATE STEP); READ BY PABP        
000800      *    TO PRODUCE THE EXCEPTION REPORT.                               
000900      ************************************************************        
001000      *    CHANGE LOG                                                     
001100      *    DATE      BY    REQUEST    DESCRIPTION                         
001200      *    --------  ----  ---------  ----------------------------        
001300      *    11/05/03  RAN   IDC-1210   INITIAL VERSION - SPLIT OUT         
001400      *              THE TRANSACTION COPYBOOK SO THE MASTER UPDATE        
001500      *              STEP DOES NOT NEED THE WHOLE TRANSACTION LAYO        
001600      ************************************************************        
001700       01  PABEXCP-RECORD.                                                
001800           05  PABEXCP-TRAN-IMAGE.                                        
001900               10  PABEXCP-TYPE-CODE        PIC X.                        
002000               10  PABEXCP-POLICY-NO        PIC 9(9).                     
002100               10  PABEXCP-NATID-NUMBER     PIC X(10).                    
002200               10  PABEXCP-LOB-CODE         PIC X.                        
002300               10  PABEXCP-AMOUNT           PIC S9(7)V99.                 
002400               10  PABEXCP-CAUSE-CODE       PIC XX.                       
002500               10  PABEXCP-EFFECTIVE-DATE   PIC 9(8).                     
002600           05  PABEXCP-REASON-CODE      PIC XX.                           
002700               88  PABEXCP-RSN-BAD-TYPE         VALUE '01'.               
002800               88  PABEXCP-RSN-BAD-LOB          VALUE '02'.               
002900               88  PABEXCP-RSN-BAD-NATID        VALUE '03'.               
003000               88  PABEXCP-RSN-UNDER-AGE        VALUE '04'.               
003100               88  PABEXCP-RSN-UNKNOWN-POLICY   VALUE '05'.               
003200               88  PABEXCP-RSN-DUP-POLICY       VALUE '06'.               
003300           05  FILLER                   PIC X(20).                        
003400      ************************************************************        

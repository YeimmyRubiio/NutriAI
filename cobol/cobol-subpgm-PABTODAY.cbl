000100       ID DIVISION.                                                       
000200       PROGRAM-ID.    PABTODAY.                                           
000300       AUTHOR.        R ANDERSEN.                                         
000400       INSTALLATION.  MIDSTATE MUTUAL INSURANCE - DATA PROCESSING.        
000500       DATE-WRITTEN.  03/11/1986.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                   
000800      ************************************************************        
000900      *  PROGRAM.....: PABTODAY                                           
001000      *  DESCRIPTION.: CALLED SUBPROGRAM. RETURNS THE CURRENT RUN         
001100      *                DATE AS CCYYMMDD TO ANY STEP OF THE POLICY         
001200      *                ADMINISTRATION BATCH (PAB) NIGHTLY CYCLE TH        
001300      *                NEEDS A SINGLE, CONSISTENT RUN DATE.               
001400      *  CALLED BY...: PABEDIT, PABUPDT, PABPREG                          
001500      ************************************************************        
001600      *  CHANGE LOG                                                       
001700      *  DATE      BY    REQUEST    DESCRIPTION                           
001800      *  --------  ----  ---------  ------------------------------        
001900      *  03/11/86  RAN   IDC-1011   INITIAL VERSION                       
002000      *  02/19/99  KMT   IDC-1140   Y2K - ACCEPT FROM DATE YYYYMMD        
002100      *              REPLACES THE TWO-DIGIT-YEAR SYSTEM CLOCK READ        
002150      *  06/25/09  RAN   IDC-1221   ADDED AN UNUSED SPECIAL-NAMES
002160      *              PARAGRAPH FOR CONSISTENCY WITH THE REST OF T
002170      *              PAB SUITE - NO FUNCTIONAL CHANGE
002200      ************************************************************        
002300       ENVIRONMENT DIVISION.                                              
002400       CONFIGURATION SECTION.                                             
002450       SPECIAL-NAMES.
002460           C01 IS TOP-OF-FORM.
002500       DATA DIVISION.                                                     
002600       WORKING-STORAGE SECTION.                                           
002700      *                                                                   
002800       01  WS-RUN-DATE            PIC 9(8)  VALUE 0.                      
002900       01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE.                       
003000           05  WS-RUN-CCYY        PIC 9(4).                               
003100           05  WS-RUN-MM          PIC 99.                                 
003200           05  WS-RUN-DD          PIC 99.                                 
003300       01  WS-RUN-CENTURY-VIEW REDEFINES WS-RUN-DATE.                     
003400           05  WS-RUN-CENTURY     PIC 99.                                 
003500           05  WS-RUN-YY          PIC 99.                                 
003600           05  FILLER             PIC 9999.                               
003700       01  WS-RUN-DIGIT-TAB REDEFINES WS-RUN-DATE.                        
003800           05  WS-RUN-DIGIT       PIC 9 OCCURS 8.                         
003900       01  WS-CALL-COUNT          PIC S9(4) COMP VALUE 0.                 
004000      *                                                                   
004100       LINKAGE SECTION.                                                   
004200      *                                                                   
004300       01  LS-TODAY               PIC 9(8).                               
004400      *                                                                   
004500       PROCEDURE DIVISION USING LS-TODAY.                                 
004600      *                                                                   
004700       0000-MAIN-LOGIC SECTION.                                           
004800       0000-START.                                                        
004900           IF WS-RUN-DATE = ZEROES THEN                                   
005000              ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD                       
005100           END-IF.                                                        
005200           ADD 1 TO WS-CALL-COUNT.                                        
005300      *                                                                   
005400           MOVE WS-RUN-DATE TO LS-TODAY.                                  
005500           GOBACK.                                                        
005600      *                                                                   
005700       0000-EXIT.                                                         
005800           EXIT.                                                          
005900      *                                                                   
006000       END PROGRAM PABTODAY.                                              

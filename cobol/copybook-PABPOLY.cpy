000100      ************************************************************        
000200      * DCLGEN TABLE(PABADM.POLICY)                                       
000300      *        LIBRARY(PABADM.SRCLIB(PABPOLY))                            
000400      *        LANGUAGE(COBOL)                                            
000500      *        QUOTE                                                      
000600      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMEN        
000700      ************************************************************        
000800           EXEC SQL DECLARE POLICY TABLE                                  
000900           ( POLICYNUMBER                   INTEGER NOT NULL,             
001000             POLHOLDERNUMBER                INTEGER NOT NULL,             
001100             LINEOFBUSINESS                 CHAR(1),                      
001200             ISSUEDATE                      DATE,                         
001300             EXPIRYDATE                     DATE,                         
001400             LASTRENEWALDATE                DATE,                         
001500             ANNUALPREMIUM                  DECIMAL(9,2),                 
001600             PREMIUMPAIDTODATE              DECIMAL(9,2),                 
001700             BROKERID                       INTEGER,                      
001800             BROKERSREFERENCE               CHAR(10),                     
001900             COMMISSIONAMOUNT               DECIMAL(7,2),                 
002000             CLAIMSONPOLICY                 SMALLINT,                     
002100             POLICYSTATUS                   CHAR(1),                      
002200             LASTCHANGED                    TIMESTAMP NOT NULL            
002300           ) END-EXEC.                                                    
002400      ************************************************************        
002500      * COBOL DECLARATION FOR TABLE PABADM.POLICY                         
002600      ************************************************************        
002700      *    THIS COPYBOOK IS THE POLICY MASTER RECORD FOR THE POLIC        
002800      *    ADMINISTRATION BATCH (PAB) NIGHTLY CYCLE.  UPDATED BY          
002900      *    PABUPDT, READ FOR THE REGISTER BY PABPREG.                     
003000      ************************************************************        
003100      *    CHANGE LOG                                                     
003200      *    DATE      BY    REQUEST    DESCRIPTION                         
003300      *    --------  ----  ---------  ----------------------------        
003400      *    04/02/86  RAN   IDC-1002   INITIAL DCLGEN FOR POLICY           
003500      *    07/22/93  HJL   IDC-1091   ADDED LASTRENEWALDATE AND           
003600      *              CLAIMSONPOLICY TO SUPPORT RENEWAL LOADING            
003700      *    02/19/99  KMT   IDC-1140   Y2K - WIDENED ALL DATE FIELD        
003800      *              CCYYMMDD                                             
003900      *    11/05/03  RAN   IDC-1207   ADDED POLICYSTATUS INDICATOR        
004000      *              UNDER-REVIEW CLAIMS HANDLING                         
004100      ************************************************************        
004200       01  DCLPABPOLY.                                                    
004300      *    PRIMARY KEY                                                    
004400           05  PABPOLY-POLICY-NO        PIC S9(9)      COMP.              
004500      *    FOREIGN KEY TO POLICYHOLDER MASTER                             
004600           05  PABPOLY-POLHOLDER-NO     PIC S9(9)      COMP.              
004700      *    LINE OF BUSINESS - M=MOTOR  C=COMMERCIAL  E=ENDOWMENT          
004800           05  PABPOLY-LOB-CODE         PIC X.                            
004900               88  PABPOLY-LOB-MOTOR        VALUE 'M'.                    
005000               88  PABPOLY-LOB-COMMERCIAL   VALUE 'C'.                    
005100               88  PABPOLY-LOB-ENDOWMENT    VALUE 'E'.                    
005200      *    POLICY DATE BLOCK (WIDENED TO CCYYMMDD 02/19/99, IDC-11        
005300           05  PABPOLY-ISSUE-DATE.                                        
005400               10  PABPOLY-ISSUE-CCYY   PIC 9(4).                         
005500               10  PABPOLY-ISSUE-MM     PIC 99.                           
005600               10  PABPOLY-ISSUE-DD     PIC 99.                           
005700           05  PABPOLY-EXPIRY-DATE.                                       
005800               10  PABPOLY-EXPIRY-CCYY  PIC 9(4).                         
005900               10  PABPOLY-EXPIRY-MM    PIC 99.                           
006000               10  PABPOLY-EXPIRY-DD    PIC 99.                           
006100           05  PABPOLY-RENEWAL-DATE.                                      
006200               10  PABPOLY-RENEW-CCYY   PIC 9(4).                         
006300               10  PABPOLY-RENEW-MM     PIC 99.                           
006400               10  PABPOLY-RENEW-DD     PIC 99.                           
006500      *    ALTERNATE JULIAN-STYLE VIEW OF THE EXPIRY DATE, USED BY        
006600      *    PABUPDT WHEN EXTENDING A POLICY ONE YEAR AT RENEWAL            
006700           05  PABPOLY-EXPIRY-R REDEFINES PABPOLY-EXPIRY-DATE             
006800                                          PIC 9(8).                       
006900      *    MONEY FIELDS - ZONED DECIMAL, SHOP DOES NOT PACK MONEY         
007000           05  PABPOLY-ANNUAL-PREMIUM   PIC S9(7)V99.                     
007100           05  PABPOLY-PREMIUM-PAID     PIC S9(7)V99.                     
007200           05  PABPOLY-COMMISSION-AMT   PIC S9(5)V99.                     
007300      *    BROKER BLOCK                                                   
007400           05  PABPOLY-BROKER-ID        PIC S9(9)      COMP.              
007500           05  PABPOLY-BROKER-REF       PIC X(10).                        
007600      *    CLAIMS COUNT (IDC-1091) - BINARY COUNTER                       
007700           05  PABPOLY-CLAIMS-COUNT     PIC S9(4)      COMP.              
007800      *    POLICY STATUS INDICATOR (IDC-1207)                             
007900           05  PABPOLY-STATUS           PIC X.                            
008000               88  PABPOLY-STATUS-ACTIVE        VALUE 'A'.                
008100               88  PABPOLY-STATUS-UNDER-REVIEW  VALUE 'U'.                
008200               88  PABPOLY-STATUS-LAPSED        VALUE 'L'.                
008300               88  PABPOLY-STATUS-CANCELLED     VALUE 'X'.                
008400           05  PABPOLY-LAST-CHANGED     PIC X(26).                        
008500           05  FILLER                   PIC X(08).                        
008600      ************************************************************        
008700      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 14         
008800      ************************************************************        

000100       ID DIVISION.                                                       
000200       PROGRAM-ID.    PABUPDT.                                            
000300       AUTHOR.        H LARSEN.                                           
000400       INSTALLATION.  MIDSTATE MUTUAL INSURANCE - DATA PROCESSING.        
000500       DATE-WRITTEN.  07/22/1993.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                   
000800      ************************************************************        
000900      *  PROGRAM.....: PABUPDT                                            
001000      *  DESCRIPTION.: STEP 3 OF THE NIGHTLY POLICY ADMINISTRATION        
001100      *                BATCH (PAB) CYCLE.  READS THE SORTED VALID         
001200      *                TRANSACTION FILE PRODUCED BY PABEDIT AND           
001300      *                APPLIES EACH TRANSACTION AGAINST THE POLICY        
001400      *                MASTER AND CLAIM MASTER DB2 TABLES - NEW           
001500      *                BUSINESS, RENEWAL (WITH CLAIMS-LOADING             
001600      *                SURCHARGE), PREMIUM RECEIPT, AND CLAIM             
001700      *                NOTIFICATION.  TRANSACTIONS THAT REFERENCE         
001800      *                UNKNOWN POLICY, OR THAT ATTEMPT TO OPEN A N        
001900      *                POLICY AGAINST A NUMBER ALREADY ON FILE, AR        
002000      *                WRITTEN TO THE EXCEPTION FILE.                     
002100      *  CALLS.......: PABPREM                                            
002200      ************************************************************        
002300      *  CHANGE LOG                                                       
002400      *  DATE      BY    REQUEST    DESCRIPTION                           
002500      *  --------  ----  ---------  ------------------------------        
002600      *  07/22/93  HJL   IDC-1095   INITIAL VERSION                       
002700      *  03/14/97  HJL   IDC-1122   UNDER-REVIEW STATUS SET WHEN A        
002800      *              POLICY'S CLAIM COUNT REACHES FOUR                    
002900      *  02/19/99  KMT   IDC-1140   Y2K - ALL DATE HOST VARIABLES
003000      *              NOW CCYYMMDD
003100      *  11/05/03  RAN   IDC-1214   APPEND A PABCTL CONTROL RECORD
003200      *              END OF STEP; REWROTE THE FETCH LOOP OUT OF LI
003300      *              AND DROPPED THE EUROPEAN DECIMAL-POINT CONVEN
003400      *              CARRIED OVER FROM THE ORIGINAL CUSTOMER INQUI
003500      *              MODULE THIS PROGRAM WAS BUILT FROM
003550      *  06/12/09  RAN   IDC-1221   NEW BUSINESS NOW RATES A STAND-
003560      *              ARD COMMISSION AGAINST THE ANNUAL PREMIUM AND
003570      *              FILES THE BROKER BLOCK ON THE POLICY MASTER
003580      *              ROW; MOTOR LINE BUSINESS NOW ALSO INSERTS THE
003590      *              SUPPLEMENTAL MOTOR ROW (IDC-1221)
003600      ************************************************************
003700       ENVIRONMENT DIVISION.                                              
003800       CONFIGURATION SECTION.                                             
003900       SPECIAL-NAMES.                                                     
004000           C01 IS TOP-OF-FORM.                                            
004100       INPUT-OUTPUT SECTION.                                              
004200       FILE-CONTROL.                                                      
004300           SELECT PABVALF   ASSIGN TO PABVALF                             
004400                  ORGANIZATION IS SEQUENTIAL                              
004500                  FILE STATUS IS PABVALF-STATUS.                          
004600           SELECT PABEXCPF  ASSIGN TO PABEXCPF                            
004700                  ORGANIZATION IS SEQUENTIAL                              
004800                  FILE STATUS IS PABEXCPF-STATUS.                         
004900           SELECT PABCTLF   ASSIGN TO PABCTLF                             
005000                  ORGANIZATION IS SEQUENTIAL                              
005100                  FILE STATUS IS PABCTLF-STATUS.                          
005200      *                                                                   
005300       DATA DIVISION.                                                     
005400       FILE SECTION.                                                      
005500      *                                                                   
005600      *    SORTED VALID TRANSACTION FILE - OUTPUT OF PABEDIT STEP         
005700       FD  PABVALF                                                        
005800           RECORDING MODE F                                               
005900           LABEL RECORDS STANDARD.                                        
006000           COPY PABTRAN REPLACING LEADING ==PABTRAN== BY ==PABVALF        
006100      *                                                                   
006200       FD  PABEXCPF                                                       
006300           RECORDING MODE F                                               
006400           LABEL RECORDS STANDARD.                                        
006500           COPY PABEXCP.                                                  
006600      *                                                                   
006700       FD  PABCTLF                                                        
006800           RECORDING MODE F                                               
006900           LABEL RECORDS STANDARD.                                        
007000           COPY PABCTL.                                                   
007100      *                                                                   
007200       WORKING-STORAGE SECTION.                                           
007300      *                                                                   
007400      * SQLCA DB2 COMMUNICATIONS AREA                                     
007500           EXEC SQL                                                       
007600               INCLUDE SQLCA                                              
007700           END-EXEC.                                                      
007800      *                                                                   
007900           EXEC SQL                                                       
008000               INCLUDE PABPOLY                                            
008100           END-EXEC.                                                      
008200      *                                                                   
008300           EXEC SQL                                                       
008400               INCLUDE PABCLAM                                            
008500           END-EXEC.                                                      
008600      *                                                                   
008700           EXEC SQL                                                       
008800               INCLUDE PABCUST                                            
008900           END-EXEC.                                                      
009010      *                                                                   
009020      *    MOTOR LINE SUPPLEMENTAL - ONE ROW PER MOTOR POLICY (IDC-1221)   
009030           EXEC SQL                                                       
009040               INCLUDE PABMOTR                                            
009050           END-EXEC.                                                      
009060      *                                                                   
009100       01  WS-FILE-STATUSES.
009200           05  PABVALF-STATUS         PIC 99.
009300           05  PABEXCPF-STATUS        PIC 99.
009400           05  PABCTLF-STATUS         PIC 99.
009450           05  FILLER                 PIC X(05).
009500       01  WS-EOF-SWITCHES.
009600           05  WS-PABVALF-EOF-SW      PIC X     VALUE 'N'.
009700               88  PABVALF-EOF              VALUE 'Y'.
009750           05  FILLER                 PIC X(05).
009800       01  WS-REJECT-SW               PIC X     VALUE 'N'.
009900           88  WS-TRANS-REJECTED          VALUE 'Y'.
010000       01  WS-HOLD-REASON             PIC XX    VALUE SPACES.
010100       01  WS-NEW-PREMIUM             PIC S9(7)V99.
010200       01  WS-NEXT-NUMBER             PIC S9(9) COMP VALUE 0.
010250      *    STANDARD COMMISSION RATE APPLIED TO NEW BUSINESS          
010260      *    (IDC-1221) - THE DAILY TRANSACTION CARRIES NO BROKER OR   
010270      *    COMMISSION DATA OF ITS OWN, SO NEW BUSINESS IS RATED AT   
010280      *    THE HOUSE STANDARD AND BOOKED WITHOUT A BROKER ON FILE    
010290      *    UNLESS A LATER TRANSACTION ASSIGNS ONE                    
010295       01  WS-COMMISSION-RATES.                                     
010296           05  WS-STD-COMMISSION-PCT PIC V999 VALUE .150.           
010297           05  FILLER                PIC X(05).                     
010300       01  WS-TODAY                   PIC 9(8).
010400       01  WS-TODAY-R REDEFINES WS-TODAY.
010500           05  WS-TODAY-CCYY          PIC 9(4).
010600           05  WS-TODAY-MM            PIC 99.
010700           05  WS-TODAY-DD            PIC 99.
010800       01  WS-CONTROL-COUNTERS.
010900           05  WS-CTR-READ            PIC S9(7) COMP VALUE 0.
011000           05  WS-CTR-ACCEPTED        PIC S9(7) COMP VALUE 0.
011100           05  WS-CTR-REJECTED        PIC S9(7) COMP VALUE 0.
011200           05  WS-CTR-POLICIES-ADDED  PIC S9(7) COMP VALUE 0.
011300           05  WS-CTR-POLICIES-RENEWED
011400                                      PIC S9(7) COMP VALUE 0.
011500           05  WS-CTR-PREMIUM-RCPTS   PIC S9(7) COMP VALUE 0.
011600           05  WS-CTR-CLAIMS-RECORDED PIC S9(7) COMP VALUE 0.
011650           05  FILLER                 PIC X(05).
011700       01  FILLER                     PIC X(10).
011800      *                                                                   
011900       PROCEDURE DIVISION.                                                
012000      *                                                                   
012100       0000-MAIN-LOGIC SECTION.                                           
012200       0000-START.                                                        
012300           PERFORM 1000-INITIALIZE THRU 1000-EXIT.                        
012400           PERFORM 2000-PROCESS-TRANSACTION THRU 2000-EXIT                
012500               UNTIL PABVALF-EOF.                                         
012600           PERFORM 7000-WRITE-CONTROL-RECORD THRU 7000-EXIT.              
012700           PERFORM 9000-TERMINATE THRU 9000-EXIT.                         
012800           GOBACK.                                                        
012900       0000-EXIT.                                                         
013000           EXIT.                                                          
013100      *                                                                   
013200       1000-INITIALIZE.                                                   
013300           OPEN INPUT  PABVALF.                                           
013400           OPEN EXTEND PABEXCPF.                                          
013500           OPEN EXTEND PABCTLF.                                           
013600           CALL 'PABTODAY' USING WS-TODAY.                                
013700           PERFORM 2900-READ-VALID-TRANS THRU 2900-EXIT.                  
013800       1000-EXIT.                                                         
013900           EXIT.                                                          
014000      *                                                                   
014100      *    2000-PROCESS-TRANSACTION - APPLIES ONE VALID TRANSACTIO        
014200      *    AGAINST THE POLICY MASTER, ROUTING BY TYPE CODE                
014300       2000-PROCESS-TRANSACTION.                                          
014400           MOVE 'N' TO WS-REJECT-SW.                                      
014500           MOVE SPACES TO WS-HOLD-REASON.                                 
014600           ADD 1 TO WS-CTR-READ.                                          
014700      *                                                                   
014800           EVALUATE TRUE                                                  
014900               WHEN PABVALF-NEW-BUSINESS                                  
015000                   PERFORM 3000-APPLY-NEW-BUSINESS THRU 3000-EXIT         
015100               WHEN PABVALF-RENEWAL                                       
015200                   PERFORM 4000-APPLY-RENEWAL THRU 4000-EXIT              
015300               WHEN PABVALF-PREMIUM-RCPT                                  
015400                   PERFORM 5000-APPLY-PREMIUM-RCPT THRU 5000-EXIT         
015500               WHEN PABVALF-CLAIM-NOTICE                                  
015600                   PERFORM 6000-APPLY-CLAIM THRU 6000-EXIT                
015700           END-EVALUATE.                                                  
015800      *                                                                   
015900           IF WS-TRANS-REJECTED                                           
016000              PERFORM 4900-WRITE-EXCEPTION THRU 4900-EXIT                 
016100              ADD 1 TO WS-CTR-REJECTED                                    
016200           ELSE                                                           
016300              ADD 1 TO WS-CTR-ACCEPTED                                    
016400           END-IF.                                                        
016500      *                                                                   
016600           PERFORM 2900-READ-VALID-TRANS THRU 2900-EXIT.                  
016700       2000-EXIT.                                                         
016800           EXIT.                                                          
016900      *                                                                   
017000      *    2500-LOOKUP-POLICY-MASTER - LOCATES THE POLICY REFERENC        
017100      *    THE TRANSACTION.  SETS WS-TRANS-REJECTED/REASON 05 WHEN        
017200      *    POLICY IS NOT ON FILE                                          
017300       2500-LOOKUP-POLICY-MASTER.                                         
017400           EXEC SQL                                                       
017500               SELECT POLICYNUMBER, POLHOLDERNUMBER, LINEOFBUSINES        
017600                      ISSUEDATE, EXPIRYDATE, LASTRENEWALDATE,             
017700                      ANNUALPREMIUM, PREMIUMPAIDTODATE,                   
017800                      CLAIMSONPOLICY, POLICYSTATUS                        
017900                 INTO :PABPOLY-POLICY-NO, :PABPOLY-POLHOLDER-NO,          
018000                      :PABPOLY-LOB-CODE,                                  
018100                      :PABPOLY-ISSUE-DATE, :PABPOLY-EXPIRY-DATE,          
018200                      :PABPOLY-RENEWAL-DATE,                              
018300                      :PABPOLY-ANNUAL-PREMIUM, :PABPOLY-PREMIUM-PA        
018400                      :PABPOLY-CLAIMS-COUNT, :PABPOLY-STATUS              
018500                 FROM POLICY                                              
018600                WHERE POLICYNUMBER = :PABVALF-POLICY-NO                   
018700           END-EXEC.                                                      
018800           IF SQLCODE = 100 THEN                                          
018900              SET WS-TRANS-REJECTED TO TRUE                               
019000              MOVE '05' TO WS-HOLD-REASON                                 
019100           ELSE                                                           
019200              IF SQLCODE NOT = 0 THEN                                     
019300                 PERFORM 9100-DISPLAY-SQL-ERROR THRU 9100-EXIT            
019400              END-IF                                                      
019500           END-IF.                                                        
019600       2500-EXIT.                                                         
019700           EXIT.                                                          
019800      *                                                                   
019900      *    3000-APPLY-NEW-BUSINESS - BUSINESS RULE 4.  REJECTS (RE        
020000      *    06) WHEN THE TRANSACTION ALREADY CARRIES A POLICY NUMBE        
020100      *    FILE; OTHERWISE ASSIGNS THE NEXT POLICY NUMBER AND INSE        
020200      *    THE NEW POLICY, LINKED TO THE POLICYHOLDER BY NATIONAL         
020300      *    IDENTITY NUMBER                                                
020400       3000-APPLY-NEW-BUSINESS.                                           
020500           IF PABVALF-POLICY-NO NOT = 0 THEN                              
020600              EXEC SQL                                                    
020700                  SELECT POLICYNUMBER INTO :PABPOLY-POLICY-NO             
020800                    FROM POLICY                                           
020900                   WHERE POLICYNUMBER = :PABVALF-POLICY-NO                
021000              END-EXEC                                                    
021100              IF SQLCODE = 0 THEN                                         
021200                 SET WS-TRANS-REJECTED TO TRUE                            
021300                 MOVE '06' TO WS-HOLD-REASON                              
021400                 GO TO 3000-EXIT                                          
021500              END-IF                                                      
021600           END-IF.                                                        
021700      *                                                                   
021800           EXEC SQL                                                       
021900               SELECT POLHOLDERNUMBER INTO :PABCUST-POLHOLDER-NO          
022000                 FROM POLICYHOLDER                                        
022100                WHERE NATIDNUMBER = :PABVALF-NATID-NUMBER                 
022200           END-EXEC.                                                      
022300           IF SQLCODE NOT = 0 THEN                                        
022400              SET WS-TRANS-REJECTED TO TRUE                               
022500              MOVE '05' TO WS-HOLD-REASON                                 
022600              GO TO 3000-EXIT                                             
022700           END-IF.                                                        
022800      *                                                                   
022900           EXEC SQL                                                       
023000               SELECT MAX(POLICYNUMBER) INTO :WS-NEXT-NUMBER              
023100                 FROM POLICY                                              
023200           END-EXEC.                                                      
023300           ADD 1 TO WS-NEXT-NUMBER.                                       
023400      *                                                                   
023500           MOVE WS-NEXT-NUMBER         TO PABPOLY-POLICY-NO.              
023600           MOVE PABCUST-POLHOLDER-NO   TO PABPOLY-POLHOLDER-NO.           
023700           MOVE PABVALF-LOB-CODE       TO PABPOLY-LOB-CODE.               
023800           MOVE WS-TODAY               TO PABPOLY-ISSUE-DATE.             
023900           MOVE WS-TODAY               TO PABPOLY-EXPIRY-DATE.            
024000           COMPUTE PABPOLY-EXPIRY-CCYY = WS-TODAY-CCYY + 1.               
024100           MOVE SPACES                 TO PABPOLY-RENEWAL-DATE.           
024200           MOVE PABVALF-AMOUNT         TO PABPOLY-ANNUAL-PREMIUM.         
024300           MOVE 0                      TO PABPOLY-PREMIUM-PAID.           
024400           MOVE 0                      TO PABPOLY-CLAIMS-COUNT.           
024500           SET PABPOLY-STATUS-ACTIVE   TO TRUE.                           
024550      *                                                                   
024560      *    RATE STANDARD COMMISSION AND FILE THE BROKER BLOCK (IDC-1221)
024570           COMPUTE PABPOLY-COMMISSION-AMT ROUNDED =                  
024580                   PABPOLY-ANNUAL-PREMIUM * WS-STD-COMMISSION-PCT.   
024590           MOVE 0                      TO PABPOLY-BROKER-ID.        
024600           MOVE SPACES                 TO PABPOLY-BROKER-REF.       
024610      *                                                                   
024620           EXEC SQL                                                       
024630               INSERT INTO POLICY                                         
024640                   (POLICYNUMBER, POLHOLDERNUMBER, LINEOFBUSINESS,        
024650                    ISSUEDATE, EXPIRYDATE, ANNUALPREMIUM,                 
024660                    PREMIUMPAIDTODATE, CLAIMSONPOLICY, POLICYSTATUS,  
024670                    BROKERID, BROKERSREFERENCE, COMMISSIONAMOUNT)   
024680                 VALUES                                                   
024690                   (:PABPOLY-POLICY-NO, :PABPOLY-POLHOLDER-NO,            
024700                    :PABPOLY-LOB-CODE, :PABPOLY-ISSUE-DATE,               
024710                    :PABPOLY-EXPIRY-DATE, :PABPOLY-ANNUAL-PREMIUM,        
024720                    :PABPOLY-PREMIUM-PAID, :PABPOLY-CLAIMS-COUNT,         
024730                    :PABPOLY-STATUS,                                
024740                    :PABPOLY-BROKER-ID, :PABPOLY-BROKER-REF,       
024750                    :PABPOLY-COMMISSION-AMT)                      
024760           END-EXEC.                                                      
024770           IF SQLCODE NOT = 0 THEN                                        
024780              PERFORM 9100-DISPLAY-SQL-ERROR THRU 9100-EXIT               
024790           ELSE                                                           
024800              ADD 1 TO WS-CTR-POLICIES-ADDED                              
024810              IF PABPOLY-LOB-MOTOR THEN                                 
024820                 PERFORM 3100-INSERT-MOTOR-ROW THRU 3100-EXIT           
024830              END-IF                                                    
024840           END-IF.                                                        
024850       3000-EXIT.                                                         
024860           EXIT.                                                        
024870      *                                                                   
024880      *    3100-INSERT-MOTOR-ROW - FILES THE MOTOR LINE SUPPLEMENTAL    
024890      *    ROW FOR A NEW MOTOR POLICY (IDC-1221).  THE DAILY            
024900      *    TRANSACTION CARRIES NO VEHICLE DATA OF ITS OWN, SO THE       
024910      *    VEHICLE-SPECIFIC FIELDS ARE FILED BLANK/ZERO PENDING A       
024920      *    FOLLOW-UP VEHICLE SCHEDULE TRANSACTION - NOT YET DEFINED     
024930      *    BY THE LINE                                                  
024940       3100-INSERT-MOTOR-ROW.                                           
024950           MOVE PABPOLY-POLICY-NO      TO PABMOTR-POLICY-NO.            
024960           MOVE SPACES                 TO PABMOTR-VEHICLE-MAKE.         
024970           MOVE SPACES                 TO PABMOTR-VEHICLE-MODEL.        
024980           MOVE 0                      TO PABMOTR-MFR-YEAR.             
024990           MOVE SPACES                 TO PABMOTR-REG-NUMBER.           
025000           MOVE 0                      TO PABMOTR-ENGINE-CC.            
025010           MOVE 0                      TO PABMOTR-INSURED-VALUE.        
025020           MOVE 0                      TO PABMOTR-ACCIDENT-COUNT.       
025030           EXEC SQL                                                     
025040               INSERT INTO MOTOR                                        
025050                   (POLICYNUMBER, VEHICLEMAKE, VEHICLEMODEL,            
025060                    YEAROFMANUFACTURE, REGISTRATIONNUMBER,              
025070                    ENGINESIZECC, INSUREDVALUE, PRIORACCIDENTCOUNT)     
025080                VALUES                                                  
025090                   (:PABMOTR-POLICY-NO, :PABMOTR-VEHICLE-MAKE,          
025100                    :PABMOTR-VEHICLE-MODEL, :PABMOTR-MFR-YEAR,          
025110                    :PABMOTR-REG-NUMBER, :PABMOTR-ENGINE-CC,            
025120                    :PABMOTR-INSURED-VALUE, :PABMOTR-ACCIDENT-COUNT)    
025130           END-EXEC.                                                    
025140           IF SQLCODE NOT = 0 THEN                                      
025150              PERFORM 9100-DISPLAY-SQL-ERROR THRU 9100-EXIT             
025160           END-IF.                                                      
025170       3100-EXIT.                                                       
025180           EXIT.                                                        
025190      *                                                                   
026700      *    4000-APPLY-RENEWAL - BUSINESS RULE 5.  RECALCULATES THE        
026800      *    PREMIUM THROUGH PABPREM (10 PERCENT CLAIMS-LOADING SURC        
026900      *    WHEN THE CLAIMS COUNT IS GREATER THAN ZERO) AND ADVANCE        
027000      *    EXPIRY AND RENEWAL DATES ONE YEAR                              
027100       4000-APPLY-RENEWAL.                                                
027200           PERFORM 2500-LOOKUP-POLICY-MASTER THRU 2500-EXIT.              
027300           IF WS-TRANS-REJECTED THEN                                      
027400              GO TO 4000-EXIT                                             
027500           END-IF.                                                        
027600      *                                                                   
027700           CALL 'PABPREM' USING PABPOLY-ANNUAL-PREMIUM                    
027800                                PABPOLY-CLAIMS-COUNT                      
027900                                WS-NEW-PREMIUM.                           
028000      *                                                                   
028100           MOVE PABPOLY-EXPIRY-DATE    TO PABPOLY-RENEWAL-DATE.           
028200           COMPUTE PABPOLY-EXPIRY-CCYY = PABPOLY-EXPIRY-CCYY + 1.         
028300           MOVE 0                      TO PABPOLY-CLAIMS-COUNT.           
028400      *                                                                   
028500           EXEC SQL                                                       
028600               UPDATE POLICY                                              
028700                  SET ANNUALPREMIUM    = :WS-NEW-PREMIUM,                 
028800                      LASTRENEWALDATE  = :PABPOLY-RENEWAL-DATE,           
028900                      EXPIRYDATE       = :PABPOLY-EXPIRY-DATE,            
029000                      CLAIMSONPOLICY   = :PABPOLY-CLAIMS-COUNT            
029100                WHERE POLICYNUMBER = :PABVALF-POLICY-NO                   
029200           END-EXEC.                                                      
029300           IF SQLCODE NOT = 0 THEN                                        
029400              PERFORM 9100-DISPLAY-SQL-ERROR THRU 9100-EXIT               
029500           ELSE                                                           
029600              ADD 1 TO WS-CTR-POLICIES-RENEWED                            
029700           END-IF.                                                        
029800       4000-EXIT.                                                         
029900           EXIT.                                                          
030000      *                                                                   
030100      *    5000-APPLY-PREMIUM-RCPT - BUSINESS RULE 6.  ADDS THE AMOUNT    
030150      *    TENDERED TO PREMIUM PAID TO DATE.  UNDERWRITING NEVER ASKED FOR
030200      *    A SEPARATE RECEIPTS LEDGER ON THIS RUN - THE PAID-TO-DATE FIELD
030250      *    ON THE POLICY MASTER IS THE SYSTEM OF RECORD (IDC-1098).       
030400       5000-APPLY-PREMIUM-RCPT.                                           
030500           PERFORM 2500-LOOKUP-POLICY-MASTER THRU 2500-EXIT.              
030600           IF WS-TRANS-REJECTED THEN                                      
030700              GO TO 5000-EXIT                                             
030800           END-IF.                                                        
030900      *                                                                   
031000           ADD PABVALF-AMOUNT TO PABPOLY-PREMIUM-PAID.                    
031100           EXEC SQL                                                       
031200               UPDATE POLICY                                              
031300                  SET PREMIUMPAIDTODATE = :PABPOLY-PREMIUM-PAID           
031400                WHERE POLICYNUMBER = :PABVALF-POLICY-NO                   
031500           END-EXEC.                                                      
031600           IF SQLCODE NOT = 0 THEN                                        
031700              PERFORM 9100-DISPLAY-SQL-ERROR THRU 9100-EXIT               
031800           ELSE                                                           
031900              ADD 1 TO WS-CTR-PREMIUM-RCPTS                               
032000           END-IF.                                                        
032100       5000-EXIT.                                                         
032200           EXIT.                                                          
032300      *                                                                   
032400      *    6000-APPLY-CLAIM - BUSINESS RULE 7.  ASSIGNS THE NEXT C        
032500      *    NUMBER, INSERTS THE CLAIM MASTER ROW, AND INCREMENTS TH        
032600      *    POLICY'S CLAIMS COUNT.  A COUNT OF FOUR OR MORE MOVES T        
032700      *    POLICY TO UNDER-REVIEW STATUS (IDC-1122)                       
032800       6000-APPLY-CLAIM.                                                  
032900           PERFORM 2500-LOOKUP-POLICY-MASTER THRU 2500-EXIT.              
033000           IF WS-TRANS-REJECTED THEN                                      
033100              GO TO 6000-EXIT                                             
033200           END-IF.                                                        
033300      *                                                                   
033400           EXEC SQL                                                       
033500               SELECT MAX(CLAIMNUMBER) INTO :WS-NEXT-NUMBER               
033600                 FROM CLAIM                                               
033700           END-EXEC.                                                      
033800           ADD 1 TO WS-NEXT-NUMBER.                                       
033900      *                                                                   
034000           MOVE WS-NEXT-NUMBER         TO PABCLAM-CLAIM-NO.               
034100           MOVE PABVALF-POLICY-NO      TO PABCLAM-POLICY-NO.              
034200           MOVE PABVALF-EFFECTIVE-DATE TO PABCLAM-DATE-OF-LOSS.           
034300           MOVE PABVALF-AMOUNT         TO PABCLAM-AMOUNT-CLAIMED.         
034400           MOVE 0                      TO PABCLAM-AMOUNT-PAID.            
034500           MOVE PABVALF-CAUSE-CODE     TO PABCLAM-CAUSE-CODE.             
034600           SET PABCLAM-STATUS-OPEN     TO TRUE.                           
034700      *                                                                   
034800           EXEC SQL                                                       
034900               INSERT INTO CLAIM                                          
035000                   (CLAIMNUMBER, POLICYNUMBER, DATEOFLOSS,                
035100                    AMOUNTCLAIMED, AMOUNTPAID, CAUSECODE,                 
035200                    CLAIMSTATUS)                                          
035300                 VALUES                                                   
035400                   (:PABCLAM-CLAIM-NO, :PABCLAM-POLICY-NO,                
035500                    :PABCLAM-DATE-OF-LOSS, :PABCLAM-AMOUNT-CLAIMED        
035600                    :PABCLAM-AMOUNT-PAID, :PABCLAM-CAUSE-CODE,            
035700                    :PABCLAM-STATUS)                                      
035800           END-EXEC.                                                      
035900           IF SQLCODE NOT = 0 THEN                                        
036000              PERFORM 9100-DISPLAY-SQL-ERROR THRU 9100-EXIT               
036100              GO TO 6000-EXIT                                             
036200           END-IF.                                                        
036300      *                                                                   
036400           ADD 1 TO PABPOLY-CLAIMS-COUNT.                                 
036500           IF PABPOLY-CLAIMS-COUNT >= 4 THEN                              
036600              SET PABPOLY-STATUS-UNDER-REVIEW TO TRUE                     
036700           END-IF.                                                        
036800      *                                                                   
036900           EXEC SQL                                                       
037000               UPDATE POLICY                                              
037100                  SET CLAIMSONPOLICY = :PABPOLY-CLAIMS-COUNT,             
037200                      POLICYSTATUS   = :PABPOLY-STATUS                    
037300                WHERE POLICYNUMBER = :PABVALF-POLICY-NO                   
037400           END-EXEC.                                                      
037500           IF SQLCODE NOT = 0 THEN                                        
037600              PERFORM 9100-DISPLAY-SQL-ERROR THRU 9100-EXIT               
037700           ELSE                                                           
037800              ADD 1 TO WS-CTR-CLAIMS-RECORDED                             
037900           END-IF.                                                        
038000       6000-EXIT.                                                         
038100           EXIT.                                                          
038200      *                                                                   
038300       2900-READ-VALID-TRANS.                                             
038400           READ PABVALF                                                   
038500               AT END                                                     
038600                  SET PABVALF-EOF TO TRUE                                 
038700           END-READ.                                                      
038800       2900-EXIT.                                                         
038900           EXIT.                                                          
039000      *                                                                   
039100       4900-WRITE-EXCEPTION.                                              
039200           MOVE SPACES TO PABEXCP-RECORD.                                 
039300           MOVE PABVALF-TYPE-CODE      TO PABEXCP-TYPE-CODE.              
039400           MOVE PABVALF-POLICY-NO      TO PABEXCP-POLICY-NO.              
039500           MOVE PABVALF-NATID-NUMBER   TO PABEXCP-NATID-NUMBER.           
039600           MOVE PABVALF-LOB-CODE       TO PABEXCP-LOB-CODE.               
039700           MOVE PABVALF-AMOUNT         TO PABEXCP-AMOUNT.                 
039800           MOVE PABVALF-CAUSE-CODE     TO PABEXCP-CAUSE-CODE.             
039900           MOVE PABVALF-EFFECTIVE-DATE TO PABEXCP-EFFECTIVE-DATE.         
040000           MOVE WS-HOLD-REASON         TO PABEXCP-REASON-CODE.            
040100           WRITE PABEXCP-RECORD.                                          
040200       4900-EXIT.                                                         
040300           EXIT.                                                          
040400      *                                                                   
040500       7000-WRITE-CONTROL-RECORD.                                         
040600           MOVE SPACES TO PABCTL-RECORD.                                  
040700           SET PABCTL-STEP-UPDATE TO TRUE.                                
040800           MOVE WS-CTR-READ             TO PABCTL-TRANS-READ.             
040900           MOVE WS-CTR-ACCEPTED         TO PABCTL-TRANS-ACCEPTED.         
041000           MOVE WS-CTR-REJECTED         TO PABCTL-TRANS-REJECTED.         
041100           MOVE WS-CTR-POLICIES-ADDED   TO PABCTL-POLICIES-ADDED.         
041200           MOVE WS-CTR-POLICIES-RENEWED TO PABCTL-POLICIES-RENEWED        
041300           MOVE WS-CTR-PREMIUM-RCPTS    TO PABCTL-PREMIUM-RCPTS-AP        
041400           MOVE WS-CTR-CLAIMS-RECORDED  TO PABCTL-CLAIMS-RECORDED.        
041500           WRITE PABCTL-RECORD.                                           
041600       7000-EXIT.                                                         
041700           EXIT.                                                          
041800      *                                                                   
041900       9000-TERMINATE.                                                    
042000           CLOSE PABVALF PABEXCPF PABCTLF.                                
042100           DISPLAY 'PABUPDT - TRANSACTIONS READ     ' WS-CTR-READ.        
042200           DISPLAY 'PABUPDT - TRANSACTIONS ACCEPTED  ' WS-CTR-ACCE        
042300           DISPLAY 'PABUPDT - TRANSACTIONS REJECTED  ' WS-CTR-REJE        
042400       9000-EXIT.                                                         
042500           EXIT.                                                          
042600      *                                                                   
042700       9100-DISPLAY-SQL-ERROR.                                            
042800           DISPLAY 'PABUPDT - SQL ERROR'.                                 
042900           DISPLAY 'SQLCODE  ' SQLCODE.                                   
043000           DISPLAY 'SQLSTATE ' SQLSTATE.                                  
043100       9100-EXIT.                                                         
043200           EXIT.                                                          
043300      *                                                                   
043400       END PROGRAM PABUPDT.                                               

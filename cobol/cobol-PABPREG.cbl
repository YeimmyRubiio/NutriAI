000100       ID DIVISION.                                                       
000200       PROGRAM-ID.    PABPREG.                                            
000300       AUTHOR.        R ANDERSEN.                                         
000400       INSTALLATION.  MIDSTATE MUTUAL INSURANCE - DATA PROCESSING.        
000500       DATE-WRITTEN.  03/11/1986.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                   
000800      ************************************************************        
000900      *  PROGRAM.....: PABPREG                                            
001000      *  DESCRIPTION.: STEP 4 OF THE NIGHTLY POLICY ADMINISTRATION        
001100      *                BATCH (PAB) CYCLE.  PRODUCES THE POLICY            
001200      *                REGISTER (ONE LINE PER POLICY IN LINE-OF-          
001300      *                BUSINESS/POLICY NUMBER SEQUENCE, WITH A            
001400      *                SUB-TOTAL AT EACH LOB BREAK AND A GRAND TOT        
001500      *                THE EXCEPTION REPORT (ONE LINE PER REJECTED        
001600      *                TRANSACTION CARRIED FORWARD FROM PABEDIT AN        
001700      *                PABUPDT), AND THE END-OF-JOB CONTROL TOTALS        
001800      *  CALLS.......: PABTODAY                                           
001900      ************************************************************        
002000      *  CHANGE LOG                                                       
002100      *  DATE      BY    REQUEST    DESCRIPTION                           
002200      *  --------  ----  ---------  ------------------------------        
002300      *  03/11/86  RAN   IDC-1013   INITIAL VERSION - POLICY REGIS        
002400      *              ONLY                                                 
002500      *  09/02/91  HJL   IDC-1079   ADDED THE EXCEPTION REPORT SEC        
002600      *  02/19/99  KMT   IDC-1140   Y2K - RUN DATE PRINTED AS CCYY        
002700      *  11/05/03  RAN   IDC-1215   ADDED THE END-OF-JOB CONTROL T        
002800      *              SECTION, READ FROM THE PABCTL RUN CONTROL FIL        
002900      *              WRITTEN BY PABEDIT AND PABUPDT                       
002950      *  06/19/09  RAN   IDC-1221   ADDED THE COMMISSION SUB-TOT
002960      *              AL AND GRAND TOTAL TO THE POLICY REGISTER 
002970      *              MATCH THE NEW BROKER COMMISSION FIELD ON T
002980      *              POLICY MASTER
002985      *  11/02/11  RAN   IDC-1224   RESTRICTED THE REGISTER TO IN-        
002990      *              FORCE BUSINESS - LAPSED AND CANCELLED POLICIE        
002995      *              NO LONGER PRINT                                      
003000      ************************************************************        
003100       ENVIRONMENT DIVISION.                                              
003200       CONFIGURATION SECTION.                                             
003300       SPECIAL-NAMES.                                                     
003400           C01 IS TOP-OF-FORM.                                            
003500       INPUT-OUTPUT SECTION.                                              
003600       FILE-CONTROL.                                                      
003700           SELECT PABPRTF   ASSIGN TO PABPRTF                             
003800                  ORGANIZATION IS SEQUENTIAL                              
003900                  FILE STATUS IS PABPRTF-STATUS.                          
004000           SELECT PABEXCPF  ASSIGN TO PABEXCPF                            
004100                  ORGANIZATION IS SEQUENTIAL                              
004200                  FILE STATUS IS PABEXCPF-STATUS.                         
004300           SELECT PABCTLF   ASSIGN TO PABCTLF                             
004400                  ORGANIZATION IS SEQUENTIAL                              
004500                  FILE STATUS IS PABCTLF-STATUS.                          
004600      *                                                                   
004700       DATA DIVISION.                                                     
004800       FILE SECTION.                                                      
004900      *                                                                   
005000       FD  PABPRTF                                                        
005100           RECORDING MODE F                                               
005200           LABEL RECORDS OMITTED.                                         
005300       01  PABPRT-HDG1-LINE.                                              
005400           05  FILLER                 PIC X(35) VALUE SPACES.             
005500           05  HDG1-INSTALLATION      PIC X(26)                           
005600                      VALUE 'MIDSTATE MUTUAL INSURANCE'.                  
005700           05  FILLER                 PIC X(05) VALUE SPACES.             
005800           05  HDG1-RUN-DATE          PIC X(10).                          
005900           05  FILLER                 PIC X(56) VALUE SPACES.             
006000       01  PABPRT-HDG2-LINE.                                              
006100           05  FILLER                 PIC X(35) VALUE SPACES.             
006200           05  HDG2-TITLE             PIC X(24) VALUE                     
006300                      'POLICY REGISTER'.                                  
006400           05  FILLER                 PIC X(73) VALUE SPACES.             
006500       01  PABPRT-REG-COL-LINE.                                           
006600           05  FILLER                 PIC X(02) VALUE SPACES.             
006700           05  FILLER                 PIC X(12) VALUE 'POLICY NO'.        
006800           05  FILLER                 PIC X(04) VALUE 'LOB'.              
006900           05  FILLER                 PIC X(14) VALUE 'POLHOLDER N        
007000           05  FILLER                 PIC X(16) VALUE 'ANNUAL PREM        
007100           05  FILLER                 PIC X(10) VALUE 'CLAIMS'.           
007200           05  FILLER                 PIC X(10) VALUE 'STATUS'.           
007300           05  FILLER                 PIC X(64) VALUE SPACES.             
007400       01  PABPRT-REG-DETAIL-LINE.                                        
007500           05  FILLER                 PIC X(02) VALUE SPACES.             
007600           05  REG-POLICY-NO          PIC ZZZZZZZZ9.                      
007700           05  FILLER                 PIC X(03) VALUE SPACES.             
007800           05  REG-LOB-CODE           PIC X.                              
007900           05  FILLER                 PIC X(03) VALUE SPACES.             
008000           05  REG-POLHOLDER-NO       PIC ZZZZZZZZ9.                      
008100           05  FILLER                 PIC X(05) VALUE SPACES.             
008200           05  REG-ANNUAL-PREMIUM     PIC ZZZ,ZZZ,ZZ9.99-.                
008300           05  FILLER                 PIC X(03) VALUE SPACES.             
008400           05  REG-CLAIMS-COUNT       PIC ZZZ9.                           
008500           05  FILLER                 PIC X(06) VALUE SPACES.             
008600           05  REG-STATUS             PIC X(10).                          
008700           05  FILLER                 PIC X(60) VALUE SPACES.             
008800       01  PABPRT-REG-SUBTOT-LINE.                                        
008900           05  FILLER                 PIC X(02) VALUE SPACES.             
009000           05  SUBTOT-LOB-LIT         PIC X(20) VALUE                     
009100                      'LINE OF BUSINESS'.                                 
009200           05  SUBTOT-LOB-CODE        PIC X.                              
009300           05  FILLER                 PIC X(02) VALUE SPACES.             
009400           05  SUBTOT-LIT             PIC X(14) VALUE 'SUB-TOTAL'.        
009500           05  SUBTOT-POLICY-COUNT    PIC ZZZ9 .                          
009600           05  FILLER                 PIC X(04) VALUE ' POL'.             
009700           05  FILLER                 PIC X(03) VALUE SPACES.             
009800           05  SUBTOT-PREMIUM         PIC ZZZ,ZZZ,ZZ9.99-.
009850           05  FILLER                 PIC X(02) VALUE SPACES.
009860           05  SUBTOT-COMMISSION      PIC ZZZ,ZZZ,ZZ9.99-.
009900           05  FILLER                 PIC X(53) VALUE SPACES.
010000       01  PABPRT-REG-TOTAL-LINE.                                         
010100           05  FILLER                 PIC X(02) VALUE SPACES.             
010200           05  TOTAL-LIT              PIC X(20) VALUE                     
010300                      'GRAND TOTAL'.                                      
010400           05  TOTAL-POLICY-COUNT     PIC ZZZZ9.                          
010500           05  FILLER                 PIC X(04) VALUE ' POL'.             
010600           05  FILLER                 PIC X(03) VALUE SPACES.             
010700           05  TOTAL-PREMIUM          PIC ZZZ,ZZZ,ZZ9.99-.                
010750           05  FILLER                 PIC X(02) VALUE SPACES.
010760           05  TOTAL-COMMISSION       PIC ZZZ,ZZZ,ZZ9.99-.
010800           05  FILLER                 PIC X(53) VALUE SPACES.
010900       01  PABPRT-EXCP-HDG-LINE.                                          
011000           05  FILLER                 PIC X(35) VALUE SPACES.             
011100           05  FILLER                 PIC X(24) VALUE                     
011200                      'EXCEPTION REPORT'.                                 
011300           05  FILLER                 PIC X(73) VALUE SPACES.             
011400       01  PABPRT-EXCP-COL-LINE.                                          
011500           05  FILLER                 PIC X(02) VALUE SPACES.             
011600           05  FILLER                 PIC X(06) VALUE 'TYPE'.             
011700           05  FILLER                 PIC X(12) VALUE 'POLICY NO'.        
011800           05  FILLER                 PIC X(14) VALUE 'NATID NUMBE        
011900           05  FILLER                 PIC X(04) VALUE 'LOB'.              
012000           05  FILLER                 PIC X(10) VALUE 'REASON'.           
012100           05  FILLER                 PIC X(84) VALUE SPACES.             
012200       01  PABPRT-EXCP-DETAIL-LINE.                                       
012300           05  FILLER                 PIC X(02) VALUE SPACES.             
012400           05  EXCP-TYPE-CODE         PIC X.                              
012500           05  FILLER                 PIC X(05) VALUE SPACES.             
012600           05  EXCP-POLICY-NO         PIC ZZZZZZZZ9.                      
012700           05  FILLER                 PIC X(03) VALUE SPACES.             
012800           05  EXCP-NATID-NUMBER      PIC X(10).                          
012900           05  FILLER                 PIC X(04) VALUE SPACES.             
013000           05  EXCP-LOB-CODE          PIC X.                              
013100           05  FILLER                 PIC X(03) VALUE SPACES.             
013200           05  EXCP-REASON-TEXT       PIC X(30).                          
013300           05  FILLER                 PIC X(61) VALUE SPACES.             
013400       01  PABPRT-CTL-HDG-LINE.                                           
013500           05  FILLER                 PIC X(35) VALUE SPACES.             
013600           05  FILLER                 PIC X(24) VALUE                     
013700                      'END OF JOB CONTROL TOTALS'.                        
013800           05  FILLER                 PIC X(73) VALUE SPACES.             
013900       01  PABPRT-CTL-LINE.                                               
014000           05  FILLER                 PIC X(02) VALUE SPACES.             
014100           05  CTL-LABEL              PIC X(34).                          
014200           05  CTL-VALUE              PIC ZZZ,ZZ9.                        
014300           05  FILLER                 PIC X(89) VALUE SPACES.             
014400      *                                                                   
014500       FD  PABEXCPF                                                       
014600           RECORDING MODE F                                               
014700           LABEL RECORDS STANDARD.                                        
014800           COPY PABEXCP.                                                  
014900      *                                                                   
015000       FD  PABCTLF                                                        
015100           RECORDING MODE F                                               
015200           LABEL RECORDS STANDARD.                                        
015300           COPY PABCTL.                                                   
015400      *                                                                   
015500       WORKING-STORAGE SECTION.                                           
015600      *                                                                   
015700      * SQLCA DB2 COMMUNICATIONS AREA                                     
015800           EXEC SQL                                                       
015900               INCLUDE SQLCA                                              
016000           END-EXEC.                                                      
016100      *                                                                   
016200           EXEC SQL                                                       
016300               INCLUDE PABPOLY                                            
016400           END-EXEC.                                                      
016500      *                                                                   
016520      *    THE REGISTER CARRIES IN-FORCE BUSINESS ONLY - ACTIVE AND       
016530      *    UNDER-REVIEW POLICIES.  LAPSED AND CANCELLED POLICIES DROP     
016540      *    OFF THE REGISTER THE FIRST RUN AFTER THE STATUS CHANGES        
016550      *    (IDC-1224)                                                     
016600           EXEC SQL                                                       
016700               DECLARE C1 CURSOR FOR                                      
016800                   SELECT POLICYNUMBER, POLHOLDERNUMBER,                  
016900                          LINEOFBUSINESS, ANNUALPREMIUM,                  
017000                          CLAIMSONPOLICY, POLICYSTATUS,
017050                          COMMISSIONAMOUNT
017100                     FROM POLICY                                          
017150                    WHERE POLICYSTATUS IN ('A', 'U')                 
017200                    ORDER BY LINEOFBUSINESS, POLICYNUMBER                 
017300           END-EXEC.                                                      
017400      *                                                                   
017500       01  WS-FILE-STATUSES.
017600           05  PABPRTF-STATUS         PIC 99.
017700           05  PABEXCPF-STATUS        PIC 99.
017800           05  PABCTLF-STATUS         PIC 99.
017850           05  FILLER                 PIC X(05).
017900       01  WS-EOF-SWITCHES.
018000           05  WS-PABEXCPF-EOF-SW     PIC X     VALUE 'N'.
018100               88  PABEXCPF-EOF             VALUE 'Y'.
018200           05  WS-PABCTLF-EOF-SW      PIC X     VALUE 'N'.
018300               88  PABCTLF-EOF              VALUE 'Y'.
018350           05  FILLER                 PIC X(05).
018400       01  WS-FIRST-POLICY-SW         PIC X     VALUE 'Y'.                
018500           88  WS-FIRST-POLICY            VALUE 'Y'.                      
018600       01  WS-PRIOR-LOB-CODE          PIC X     VALUE SPACES.             
018700       01  WS-RUN-DATE                PIC 9(8)  VALUE 0.                  
018800       01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE.                       
018900           05  WS-RUN-CCYY            PIC 9(4).                           
019000           05  WS-RUN-MM              PIC 99.                             
019100           05  WS-RUN-DD              PIC 99.                             
019200       01  WS-RUN-DATE-DIGIT-TAB REDEFINES WS-RUN-DATE.                   
019300           05  WS-RUN-DIGIT           PIC 9 OCCURS 8.                     
019400       01  WS-RUN-DATE-EDIT           PIC X(10) VALUE SPACES.             
019500       01  WS-LOB-POLICY-COUNT        PIC S9(4) COMP VALUE 0.             
019600       01  WS-GRAND-POLICY-COUNT      PIC S9(4) COMP VALUE 0.             
019700       01  WS-LOB-PREMIUM-TOTAL       PIC S9(9)V99 VALUE 0.               
019800       01  WS-GRAND-PREMIUM-TOTAL     PIC S9(9)V99 VALUE 0.               
019850       01  WS-LOB-COMMISSION-TOTAL    PIC S9(9)V99 VALUE 0.
019860       01  WS-GRAND-COMMISSION-TOTAL  PIC S9(9)V99 VALUE 0.
019900       01  WS-EXCEPTION-COUNT         PIC S9(5) COMP VALUE 0.             
020000       01  WS-REASON-TEXT-TAB.                                            
020100           05  FILLER                 PIC X(30) VALUE                     
020200                      'INVALID TRANSACTION TYPE'.                         
020300           05  FILLER                 PIC X(30) VALUE                     
020400                      'INVALID LINE OF BUSINESS'.                         
020500           05  FILLER                 PIC X(30) VALUE                     
020600                      'INVALID NATIONAL ID NUMBER'.                       
020700           05  FILLER                 PIC X(30) VALUE                     
020800                      'UNDER MINIMUM AGE'.                                
020900           05  FILLER                 PIC X(30) VALUE                     
021000                      'UNKNOWN POLICY NUMBER'.                            
021100           05  FILLER                 PIC X(30) VALUE                     
021200                      'DUPLICATE POLICY NUMBER'.                          
021300       01  WS-REASON-TEXT-R REDEFINES WS-REASON-TEXT-TAB.                 
021400           05  WS-REASON-TEXT         PIC X(30) OCCURS 6.                 
021500       01  WS-REASON-INDEX            PIC S9(4) COMP.                     
021600       01  WS-CTL-EDIT-CTRS.
021700           05  WS-EDIT-READ           PIC S9(7) COMP VALUE 0.
021800           05  WS-EDIT-ACCEPTED       PIC S9(7) COMP VALUE 0.
021900           05  WS-EDIT-REJECTED       PIC S9(7) COMP VALUE 0.
021950           05  FILLER                 PIC X(05).
022000       01  WS-CTL-UPDT-CTRS.
022100           05  WS-UPDT-REJECTED       PIC S9(7) COMP VALUE 0.
022200           05  WS-UPDT-POL-ADDED      PIC S9(7) COMP VALUE 0.
022300           05  WS-UPDT-POL-RENEWED    PIC S9(7) COMP VALUE 0.
022400           05  WS-UPDT-PREM-RCPTS     PIC S9(7) COMP VALUE 0.
022500           05  WS-UPDT-CLAIMS         PIC S9(7) COMP VALUE 0.
022550           05  FILLER                 PIC X(05).
022600       01  FILLER                     PIC X(10).
022700      *                                                                   
022800       PROCEDURE DIVISION.                                                
022900      *                                                                   
023000       0000-MAIN-LOGIC SECTION.                                           
023100       0000-START.                                                        
023200           PERFORM 1000-INITIALIZE THRU 1000-EXIT.                        
023300           PERFORM 2000-PRODUCE-REGISTER THRU 2000-EXIT.                  
023400           PERFORM 3000-PRODUCE-EXCEPTIONS THRU 3000-EXIT.                
023500           PERFORM 4000-PRODUCE-TOTALS THRU 4000-EXIT.                    
023600           PERFORM 9000-TERMINATE THRU 9000-EXIT.                         
023700           GOBACK.                                                        
023800       0000-EXIT.                                                         
023900           EXIT.                                                          
024000      *                                                                   
024100       1000-INITIALIZE.                                                   
024200           OPEN OUTPUT PABPRTF.                                           
024300           OPEN INPUT  PABEXCPF.                                          
024400           OPEN INPUT  PABCTLF.                                           
024500           CALL 'PABTODAY' USING WS-RUN-DATE.                             
024600           STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-CCYY                 
024700               DELIMITED BY SIZE INTO WS-RUN-DATE-EDIT.                   
024800           MOVE WS-RUN-DATE-EDIT TO HDG1-RUN-DATE.                        
024900       1000-EXIT.                                                         
025000           EXIT.                                                          
025100      *                                                                   
025200      *    2000-PRODUCE-REGISTER - BATCH FLOW STEP 4.  READS THE          
025300      *    POLICY MASTER IN LINE-OF-BUSINESS/POLICY NUMBER SEQUENC        
025400      *    BREAKING ON LINE OF BUSINESS FOR A SUB-TOTAL LINE AND          
025500      *    ACCUMULATING A GRAND TOTAL                                     
025600       2000-PRODUCE-REGISTER.                                             
025700           MOVE SPACES TO PABPRT-HDG1-LINE.                               
025800           WRITE PABPRT-HDG1-LINE AFTER ADVANCING TOP-OF-FORM.            
025900           MOVE WS-RUN-DATE-EDIT TO HDG1-RUN-DATE.                        
026000           MOVE 'MIDSTATE MUTUAL INSURANCE' TO HDG1-INSTALLATION.         
026100           WRITE PABPRT-HDG1-LINE AFTER ADVANCING TOP-OF-FORM.            
026200           WRITE PABPRT-HDG2-LINE AFTER ADVANCING 1 LINE.                 
026300           WRITE PABPRT-REG-COL-LINE AFTER ADVANCING 2 LINES.             
026400      *                                                                   
026500           EXEC SQL OPEN C1 END-EXEC.                                     
026600           IF SQLCODE NOT = 0 THEN                                        
026700              PERFORM 9100-DISPLAY-SQL-ERROR THRU 9100-EXIT               
026800           END-IF.                                                        
026900      *                                                                   
027000           PERFORM 2200-FETCH-POLICY THRU 2200-EXIT.                      
027100           PERFORM 2300-REGISTER-DETAIL THRU 2300-EXIT                    
027200               UNTIL SQLCODE NOT = 0.                                     
027300      *                                                                   
027400           IF NOT WS-FIRST-POLICY THEN                                    
027500              PERFORM 2500-WRITE-SUBTOTAL THRU 2500-EXIT                  
027600           END-IF.                                                        
027700           PERFORM 2700-WRITE-GRAND-TOTAL THRU 2700-EXIT.                 
027800      *                                                                   
027900           EXEC SQL CLOSE C1 END-EXEC.                                    
028000       2000-EXIT.                                                         
028100           EXIT.                                                          
028200      *                                                                   
028300       2200-FETCH-POLICY.                                                 
028400           EXEC SQL                                                       
028500               FETCH C1                                                   
028600                 INTO :PABPOLY-POLICY-NO, :PABPOLY-POLHOLDER-NO,          
028700                      :PABPOLY-LOB-CODE, :PABPOLY-ANNUAL-PREMIUM,         
028800                      :PABPOLY-CLAIMS-COUNT, :PABPOLY-STATUS,
028850                      :PABPOLY-COMMISSION-AMT
028900           END-EXEC.                                                      
029000       2200-EXIT.                                                         
029100           EXIT.                                                          
029200      *                                                                   
029300      *    2300-REGISTER-DETAIL - ONE DETAIL LINE PER POLICY; BREA        
029400      *    ON LINE OF BUSINESS (BUSINESS RULE - REPORT CONTROL BRE        
029500       2300-REGISTER-DETAIL.                                              
029600           IF WS-FIRST-POLICY THEN                                        
029700              MOVE PABPOLY-LOB-CODE TO WS-PRIOR-LOB-CODE                  
029800              MOVE 'N' TO WS-FIRST-POLICY-SW                              
029900           END-IF.                                                        
030000      *                                                                   
030100           IF PABPOLY-LOB-CODE NOT = WS-PRIOR-LOB-CODE THEN               
030200              PERFORM 2500-WRITE-SUBTOTAL THRU 2500-EXIT                  
030300              MOVE PABPOLY-LOB-CODE TO WS-PRIOR-LOB-CODE                  
030400           END-IF.                                                        
030500      *                                                                   
030600           PERFORM 2600-WRITE-DETAIL THRU 2600-EXIT.                      
030700           ADD PABPOLY-ANNUAL-PREMIUM TO WS-LOB-PREMIUM-TOTAL.            
030800           ADD PABPOLY-ANNUAL-PREMIUM TO WS-GRAND-PREMIUM-TOTAL.          
030850           ADD PABPOLY-COMMISSION-AMT TO WS-LOB-COMMISSION-TOTAL.
030860           ADD PABPOLY-COMMISSION-AMT TO WS-GRAND-COMMISSION-TOTAL.
030900           ADD 1 TO WS-LOB-POLICY-COUNT.                                  
031000           ADD 1 TO WS-GRAND-POLICY-COUNT.                                
031100      *                                                                   
031200           PERFORM 2200-FETCH-POLICY THRU 2200-EXIT.                      
031300       2300-EXIT.                                                         
031400           EXIT.                                                          
031500      *                                                                   
031600       2500-WRITE-SUBTOTAL.                                               
031700           MOVE SPACES TO PABPRT-REG-SUBTOT-LINE.                         
031800           MOVE WS-PRIOR-LOB-CODE    TO SUBTOT-LOB-CODE.                  
031900           MOVE WS-LOB-POLICY-COUNT  TO SUBTOT-POLICY-COUNT.              
032000           MOVE WS-LOB-PREMIUM-TOTAL TO SUBTOT-PREMIUM.                   
032050           MOVE WS-LOB-COMMISSION-TOTAL TO SUBTOT-COMMISSION.
032100           MOVE 'LINE OF BUSINESS'   TO SUBTOT-LOB-LIT.                   
032200           MOVE 'SUB-TOTAL'          TO SUBTOT-LIT.                       
032300           WRITE PABPRT-REG-SUBTOT-LINE AFTER ADVANCING 2 LINES.          
032400           MOVE 0 TO WS-LOB-POLICY-COUNT.                                 
032500           MOVE 0 TO WS-LOB-PREMIUM-TOTAL.                                
032550           MOVE 0 TO WS-LOB-COMMISSION-TOTAL.
032600       2500-EXIT.                                                         
032700           EXIT.                                                          
032800      *                                                                   
032900       2600-WRITE-DETAIL.                                                 
033000           MOVE SPACES TO PABPRT-REG-DETAIL-LINE.                         
033100           MOVE PABPOLY-POLICY-NO     TO REG-POLICY-NO.                   
033200           MOVE PABPOLY-LOB-CODE      TO REG-LOB-CODE.                    
033300           MOVE PABPOLY-POLHOLDER-NO  TO REG-POLHOLDER-NO.                
033400           MOVE PABPOLY-ANNUAL-PREMIUM                                    
033500                                      TO REG-ANNUAL-PREMIUM.              
033600           MOVE PABPOLY-CLAIMS-COUNT  TO REG-CLAIMS-COUNT.                
033700           EVALUATE TRUE                                                  
033800               WHEN PABPOLY-STATUS-ACTIVE                                 
033900                   MOVE 'ACTIVE'       TO REG-STATUS                      
034000               WHEN PABPOLY-STATUS-UNDER-REVIEW                           
034100                   MOVE 'UNDER REVIEW' TO REG-STATUS                      
034200               WHEN PABPOLY-STATUS-LAPSED                                 
034300                   MOVE 'LAPSED'       TO REG-STATUS                      
034400               WHEN PABPOLY-STATUS-CANCELLED                              
034500                   MOVE 'CANCELLED'    TO REG-STATUS                      
034600           END-EVALUATE.                                                  
034700           WRITE PABPRT-REG-DETAIL-LINE AFTER ADVANCING 1 LINE.           
034800       2600-EXIT.                                                         
034900           EXIT.                                                          
035000      *                                                                   
035100       2700-WRITE-GRAND-TOTAL.                                            
035200           MOVE SPACES TO PABPRT-REG-TOTAL-LINE.                          
035300           MOVE 'GRAND TOTAL'       TO TOTAL-LIT.                         
035400           MOVE WS-GRAND-POLICY-COUNT TO TOTAL-POLICY-COUNT.              
035500           MOVE WS-GRAND-PREMIUM-TOTAL TO TOTAL-PREMIUM.                  
035550           MOVE WS-GRAND-COMMISSION-TOTAL TO TOTAL-COMMISSION.
035600           WRITE PABPRT-REG-TOTAL-LINE AFTER ADVANCING 2 LINES.           
035700       2700-EXIT.                                                         
035800           EXIT.                                                          
035900      *                                                                   
036000      *    3000-PRODUCE-EXCEPTIONS - ONE LINE PER TRANSACTION REJE        
036100      *    BY PABEDIT OR PABUPDT, REASON CODE TRANSLATED TO TEXT P        
036200      *    THE BUSINESS RULE 8 PRECEDENCE ORDER                           
036300       3000-PRODUCE-EXCEPTIONS.                                           
036400           WRITE PABPRT-EXCP-HDG-LINE AFTER ADVANCING TOP-OF-FORM.        
036500           WRITE PABPRT-EXCP-COL-LINE AFTER ADVANCING 2 LINES.            
036600      *                                                                   
036700           PERFORM 3100-READ-EXCEPTION THRU 3100-EXIT.                    
036800           PERFORM 3200-EXCEPTION-DETAIL THRU 3200-EXIT                   
036900               UNTIL PABEXCPF-EOF.                                        
037000       3000-EXIT.                                                         
037100           EXIT.                                                          
037200      *                                                                   
037300       3100-READ-EXCEPTION.                                               
037400           READ PABEXCPF                                                  
037500               AT END                                                     
037600                  SET PABEXCPF-EOF TO TRUE                                
037700           END-READ.                                                      
037800       3100-EXIT.                                                         
037900           EXIT.                                                          
038000      *                                                                   
038100       3200-EXCEPTION-DETAIL.                                             
038200           MOVE SPACES TO PABPRT-EXCP-DETAIL-LINE.                        
038300           MOVE PABEXCP-TYPE-CODE    TO EXCP-TYPE-CODE.                   
038400           MOVE PABEXCP-POLICY-NO    TO EXCP-POLICY-NO.                   
038500           MOVE PABEXCP-NATID-NUMBER TO EXCP-NATID-NUMBER.                
038600           MOVE PABEXCP-LOB-CODE     TO EXCP-LOB-CODE.                    
038700           MOVE PABEXCP-REASON-CODE  TO WS-REASON-INDEX.                  
038800           MOVE WS-REASON-TEXT(WS-REASON-INDEX) TO EXCP-REASON-TEX        
038900           WRITE PABPRT-EXCP-DETAIL-LINE AFTER ADVANCING 1 LINE.          
039000           ADD 1 TO WS-EXCEPTION-COUNT.                                   
039100      *                                                                   
039200           PERFORM 3100-READ-EXCEPTION THRU 3100-EXIT.                    
039300       3200-EXIT.                                                         
039400           EXIT.                                                          
039500      *                                                                   
039600      *    4000-PRODUCE-TOTALS - READS THE TWO PABCTL CONTROL RECO        
039700      *    WRITTEN BY PABEDIT AND PABUPDT AND PRINTS THE END-OF-JO        
039800      *    CONTROL TOTALS (IDC-1215)                                      
039900       4000-PRODUCE-TOTALS.                                               
040000           PERFORM 4100-READ-CONTROL-RECORD THRU 4100-EXIT.               
040100           PERFORM 4200-ACCUMULATE-CONTROL-RECORD THRU 4200-EXIT          
040200               UNTIL PABCTLF-EOF.                                         
040300      *                                                                   
040400           WRITE PABPRT-CTL-HDG-LINE AFTER ADVANCING TOP-OF-FORM.         
040500           MOVE 'TRANSACTIONS READ'            TO CTL-LABEL.              
040600           MOVE WS-EDIT-READ                   TO CTL-VALUE.              
040700           WRITE PABPRT-CTL-LINE AFTER ADVANCING 2 LINES.                 
040800           MOVE 'TRANSACTIONS ACCEPTED'        TO CTL-LABEL.              
040900           COMPUTE CTL-VALUE = WS-EDIT-ACCEPTED - WS-UPDT-REJECTED        
041000           WRITE PABPRT-CTL-LINE AFTER ADVANCING 1 LINE.                  
041100           MOVE 'TRANSACTIONS REJECTED'        TO CTL-LABEL.              
041200           COMPUTE CTL-VALUE = WS-EDIT-REJECTED + WS-UPDT-REJECTED        
041300           WRITE PABPRT-CTL-LINE AFTER ADVANCING 1 LINE.                  
041400           MOVE 'POLICIES ADDED'               TO CTL-LABEL.              
041500           MOVE WS-UPDT-POL-ADDED               TO CTL-VALUE.             
041600           WRITE PABPRT-CTL-LINE AFTER ADVANCING 1 LINE.                  
041700           MOVE 'POLICIES RENEWED'             TO CTL-LABEL.              
041800           MOVE WS-UPDT-POL-RENEWED             TO CTL-VALUE.             
041900           WRITE PABPRT-CTL-LINE AFTER ADVANCING 1 LINE.                  
042000           MOVE 'PREMIUM RECEIPTS APPLIED'     TO CTL-LABEL.              
042100           MOVE WS-UPDT-PREM-RCPTS              TO CTL-VALUE.             
042200           WRITE PABPRT-CTL-LINE AFTER ADVANCING 1 LINE.                  
042300           MOVE 'CLAIMS RECORDED'              TO CTL-LABEL.              
042400           MOVE WS-UPDT-CLAIMS                  TO CTL-VALUE.             
042500           WRITE PABPRT-CTL-LINE AFTER ADVANCING 1 LINE.                  
042600           MOVE 'EXCEPTIONS PRINTED'           TO CTL-LABEL.              
042700           MOVE WS-EXCEPTION-COUNT              TO CTL-VALUE.             
042800           WRITE PABPRT-CTL-LINE AFTER ADVANCING 1 LINE.                  
042900       4000-EXIT.                                                         
043000           EXIT.                                                          
043100      *                                                                   
043200       4100-READ-CONTROL-RECORD.                                          
043300           READ PABCTLF                                                   
043400               AT END                                                     
043500                  SET PABCTLF-EOF TO TRUE                                 
043600           END-READ.                                                      
043700       4100-EXIT.                                                         
043800           EXIT.                                                          
043900      *                                                                   
044000       4200-ACCUMULATE-CONTROL-RECORD.                                    
044100           EVALUATE TRUE                                                  
044200               WHEN PABCTL-STEP-EDIT                                      
044300                   MOVE PABCTL-TRANS-READ     TO WS-EDIT-READ             
044400                   MOVE PABCTL-TRANS-ACCEPTED TO WS-EDIT-ACCEPTED         
044500                   MOVE PABCTL-TRANS-REJECTED TO WS-EDIT-REJECTED         
044600               WHEN PABCTL-STEP-UPDATE                                    
044700                   MOVE PABCTL-TRANS-REJECTED TO WS-UPDT-REJECTED         
044800                   MOVE PABCTL-POLICIES-ADDED TO WS-UPDT-POL-ADDED        
044900                   MOVE PABCTL-POLICIES-RENEWED                           
045000                                              TO WS-UPDT-POL-RENEW        
045100                   MOVE PABCTL-PREMIUM-RCPTS-APPLIED                      
045200                                              TO WS-UPDT-PREM-RCPT        
045300                   MOVE PABCTL-CLAIMS-RECORDED                            
045400                                              TO WS-UPDT-CLAIMS           
045500           END-EVALUATE.                                                  
045600      *                                                                   
045700           PERFORM 4100-READ-CONTROL-RECORD THRU 4100-EXIT.               
045800       4200-EXIT.                                                         
045900           EXIT.                                                          
046000      *                                                                   
046100       9000-TERMINATE.                                                    
046200           CLOSE PABPRTF PABEXCPF PABCTLF.                                
046300       9000-EXIT.                                                         
046400           EXIT.                                                          
046500      *                                                                   
046600       9100-DISPLAY-SQL-ERROR.                                            
046700           DISPLAY 'PABPREG - SQL ERROR'.                                 
046800           DISPLAY 'SQLCODE  ' SQLCODE.                                   
046900           DISPLAY 'SQLSTATE ' SQLSTATE.                                  
047000       9100-EXIT.                                                         
047100           EXIT.                                                          
047200      *                                                                   
047300       END PROGRAM PABPREG.                                               

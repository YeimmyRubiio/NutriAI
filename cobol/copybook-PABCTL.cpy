000100      ************************************************************        
000200      *    PABCTL - RUN CONTROL TOTALS RECORD LAYOUT                      
000300      *    COPYBOOK(PABADM.SRCLIB(PABCTL))                                
000400      ************************************************************        
000500      *    EACH STEP OF THE NIGHTLY CYCLE WRITES ONE PABCTL RECORD        
000600      *    THE RUN CONTROL FILE SO THE REGISTER/EXCEPTION REPORTIN        
000700      *    STEP (PABPREG) CAN PRINT A SINGLE SET OF END-OF-JOB            
000800      *    CONTROL TOTALS WITHOUT RE-READING THE EARLIER STEPS' FI        
000900      ************************************************************        
001000      *    CHANGE LOG                                                     
001100      *    DATE      BY    REQUEST    DESCRIPTION                         
001200      *    --------  ----  ---------  ----------------------------        
001300      *    11/05/03  RAN   IDC-1212   INITIAL VERSION                     
001400      ************************************************************        
001500       01  PABCTL-RECORD.                                                 
001600           05  PABCTL-STEP-ID               PIC X(08).                    
001700               88  PABCTL-STEP-EDIT              VALUE 'PABEDIT'.         
001800               88  PABCTL-STEP-UPDATE            VALUE 'PABUPDT'.         
001900           05  PABCTL-TRANS-READ            PIC S9(7) COMP.               
002000           05  PABCTL-TRANS-ACCEPTED        PIC S9(7) COMP.               
002100           05  PABCTL-TRANS-REJECTED        PIC S9(7) COMP.               
002200           05  PABCTL-POLICIES-ADDED        PIC S9(7) COMP.               
002300           05  PABCTL-POLICIES-RENEWED      PIC S9(7) COMP.               
002400           05  PABCTL-PREMIUM-RCPTS-APPLIED PIC S9(7) COMP.               
002500           05  PABCTL-CLAIMS-RECORDED       PIC S9(7) COMP.               
002600           05  FILLER                       PIC X(20).                    
002700      ************************************************************        

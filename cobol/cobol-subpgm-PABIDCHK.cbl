000100       ID DIVISION.                                                       
000200       PROGRAM-ID.    PABIDCHK.                                           
000300       AUTHOR.        R ANDERSEN.                                         
000400       INSTALLATION.  MIDSTATE MUTUAL INSURANCE - DATA PROCESSING.        
000500       DATE-WRITTEN.  03/11/1986.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                   
000800      ************************************************************
000900      *  PROGRAM.....: PABIDCHK
001000      *  DESCRIPTION.: CALLED SUBPROGRAM. EDITS THE STRUCTURE OF A
001100      *                POLICYHOLDER'S TEN-DIGIT NATIONAL IDENTITY
001200      *                NUMBER (DAY/MONTH/YEAR OF BIRTH PLUS A FOUR
001300      *                DIGIT SERIAL/CONTROL GROUP USED ONLY TO
001400      *                RESOLVE THE CENTURY), DERIVES DATE OF BIRTH,
001500      *                AGE AS OF A CALLER-SUPPLIED REFERENCE DATE,
001600      *                AND GENDER.
001700      *  CALLED BY...: PABEDIT
001800      ************************************************************
001900      *  CHANGE LOG
002000      *  DATE      BY    REQUEST    DESCRIPTION
002100      *  --------  ----  ---------  ------------------------------
002200      *  03/11/86  RAN   IDC-1010   INITIAL VERSION
002300      *  07/22/93  HJL   IDC-1092   HONOUR FEBRUARY 29 IN LEAP YEA
002400      *              WHEN EDITING DAY OF BIRTH
002500      *  02/19/99  KMT   IDC-1140   Y2K - REFERENCE DATE IS NOW
002600      *              PASSED BY THE CALLER AS CCYYMMDD INSTEAD OF
002700      *              BEING READ FROM THE SYSTEM CLOCK IN THIS MODU
002750      *  10/03/11  RAN   IDC-1219   DROPPED THE MODULUS 11 CHECK
002760      *              DIGIT TEST CARRIED OVER FROM THE ORIGINAL
002770      *              IDENTITY MODULE THIS PROGRAM WAS BUILT FROM -
002780      *              UNDERWRITING CONFIRMS THE CARRIER NEVER ISSUED
002790      *              CHECK DIGITS ON THIS NUMBER; STRUCTURE EDIT IS
002795      *              NOW DAY/MONTH/YEAR ONLY
002800      ************************************************************
002850       ENVIRONMENT DIVISION.                                              
002900       CONFIGURATION SECTION.                                             
003000       SPECIAL-NAMES.                                                     
003100           CLASS NATID-NUMERIC IS '0' THRU '9'.                           
003200       DATA DIVISION.                                                     
003300       WORKING-STORAGE SECTION.                                           
003400      *                                                                   
003500       01  WS-NATID               PIC X(10).                              
003600       01  WS-NATID-STRUC REDEFINES WS-NATID.                             
003700           05  WS-NATID-DAY       PIC 99.                                 
003800           05  WS-NATID-MONTH     PIC 99.                                 
003900           05  WS-NATID-YEAR      PIC 99.                                 
004000           05  WS-NATID-SERIAL    PIC 9999.                               
004100           05  WS-NATID-CTRL-DIGIT REDEFINES WS-NATID-SERIAL PIC 9        
004200               88  WS-CTRL-1900          VALUE 0 1 2 3.                   
004300               88  WS-CTRL-1900-OR-2000  VALUE 4 9.                       
004400               88  WS-CTRL-1800-OR-2000  VALUE 5 6 7 8.                   
004500       01  WS-NATID-DIGIT-TAB REDEFINES WS-NATID.                         
004600           05  WS-NATID-DIGIT     PIC 9 OCCURS 10.                        
004700      *                                                                   
004800       01  WS-REF-DATE-STRUC.
004900           05  WS-REF-CCYY        PIC 9(4).
005000           05  WS-REF-MM          PIC 99.
005100           05  WS-REF-DD          PIC 99.
005150           05  FILLER             PIC X(02).
005200      *                                                                   
005300      *    DAYS-IN-MONTH TABLE - FEBRUARY ENTRY IS ADJUSTED FOR LE        
005400      *    YEARS BY 2000-DERIVE-BIRTH-DATE (IDC-1092)                     
005500       01  WS-DIM-CONST.                                                  
005600           05  DIM-01             PIC S9(4) COMP VALUE 31.                
005700           05  DIM-02             PIC S9(4) COMP VALUE 28.                
005800           05  DIM-03             PIC S9(4) COMP VALUE 31.                
005900           05  DIM-04             PIC S9(4) COMP VALUE 30.                
006000           05  DIM-05             PIC S9(4) COMP VALUE 31.                
006100           05  DIM-06             PIC S9(4) COMP VALUE 30.                
006200           05  DIM-07             PIC S9(4) COMP VALUE 31.                
006300           05  DIM-08             PIC S9(4) COMP VALUE 31.                
006400           05  DIM-09             PIC S9(4) COMP VALUE 30.                
006500           05  DIM-10             PIC S9(4) COMP VALUE 31.                
006600           05  DIM-11             PIC S9(4) COMP VALUE 30.                
006700           05  DIM-12             PIC S9(4) COMP VALUE 31.                
006800       01  WS-DAY-IN-MONTH-TAB REDEFINES WS-DIM-CONST.                    
006900           05  WS-DAY-IN-MONTH    PIC S9(4) COMP OCCURS 12.               
007000      *
007100       01  WS-BIRTH-YEAR          PIC 9999.
007110       01  FILLER                 PIC X(06).
008600       01  WS-I                   PIC S9(8) COMP.
008900       01  WS-DUMMY               PIC S9(8) COMP.
009100       01  WS-LEAP-YEAR-SW        PIC X     VALUE 'N'.
009200           88  WS-IS-LEAP-YEAR          VALUE 'Y'.                        
009300       01  WS-REM-4               PIC S9(4) COMP.                         
009400       01  WS-REM-100             PIC S9(4) COMP.                         
009500       01  WS-REM-400             PIC S9(4) COMP.                         
009600      *                                                                   
009700       LINKAGE SECTION.                                                   
009800      *                                                                   
009900       01  LS-NATID-NR            PIC X(10).                              
010000       01  LS-REF-DATE            PIC 9(8).                               
010100       01  LS-AGE                 PIC S9(4) COMP.                         
010200       01  LS-GENDER              PIC X.                                  
010300       01  LS-RETURN-CODE         PIC X.                                  
010400           88  LS-RC-VALID             VALUE '0'.
010500           88  LS-RC-BAD-DAY           VALUE '1'.
010600           88  LS-RC-BAD-MONTH         VALUE '2'.
010700           88  LS-RC-BAD-YEAR          VALUE '3'.
010900      *                                                                   
011000       PROCEDURE DIVISION USING LS-NATID-NR LS-REF-DATE                   
011100                                LS-AGE LS-GENDER LS-RETURN-CODE.          
011200      *                                                                   
011300       0000-MAIN-LOGIC SECTION.                                           
011400       0000-START.                                                        
011500           MOVE LS-NATID-NR TO WS-NATID.                                  
011600           MOVE LS-REF-DATE TO WS-REF-DATE-STRUC.                         
011700           MOVE '0' TO LS-RETURN-CODE.                                    
011800      *                                                                   
011900           PERFORM 1000-EDIT-STRUCTURE THRU 1000-EXIT.                    
012000      *                                                                   
012100           IF LS-RC-VALID                                                 
012200              PERFORM 2000-DERIVE-BIRTH-DATE THRU 2000-EXIT               
012300           END-IF.                                                        
012400      *                                                                   
012500           IF LS-RC-VALID                                                 
012600              PERFORM 3000-COMPUTE-AGE THRU 3000-EXIT                     
012700           END-IF.                                                        
012800      *                                                                   
012900           IF LS-RC-VALID                                                 
013000              PERFORM 4000-DERIVE-GENDER THRU 4000-EXIT                   
013100           END-IF.                                                        
013200      *                                                                   
013300           GOBACK.                                                        
013400      *                                                                   
013500       0000-EXIT.                                                         
013600           EXIT.                                                          
013700      *
013800      *    1000-EDIT-STRUCTURE - VALIDATES THAT THE YEAR, MONTH AND
013900      *    DAY OF BIRTH ENCODED IN THE NUMBER FORM A REAL CALENDAR
013950      *    DATE (BUSINESS RULE 1)
014000       1000-EDIT-STRUCTURE.
014100           IF WS-NATID-YEAR IS NOT NUMERIC THEN                           
014200              SET LS-RC-BAD-YEAR TO TRUE                                  
014300              GO TO 1000-EXIT                                             
014400           END-IF.                                                        
014500      *                                                                   
014600           IF WS-NATID-MONTH = 0 OR WS-NATID-MONTH > 12 THEN              
014700              SET LS-RC-BAD-MONTH TO TRUE                                 
014800              GO TO 1000-EXIT                                             
014900           END-IF.                                                        
015000      *                                                                   
015100           PERFORM 1100-SET-LEAP-YEAR-SWITCH THRU 1100-EXIT.              
015200           IF WS-NATID-MONTH = 02 AND WS-IS-LEAP-YEAR THEN                
015300              IF WS-NATID-DAY = 0 OR WS-NATID-DAY > 29 THEN               
015400                 SET LS-RC-BAD-DAY TO TRUE                                
015500                 GO TO 1000-EXIT                                          
015600              END-IF                                                      
015700           ELSE                                                           
015800              IF WS-NATID-DAY = 0 OR                                      
015900                 WS-NATID-DAY > WS-DAY-IN-MONTH(WS-NATID-MONTH) TH        
016000                 SET LS-RC-BAD-DAY TO TRUE                                
016100                 GO TO 1000-EXIT                                          
016200              END-IF                                                      
016300           END-IF.                                                        
016400      *
017200       1000-EXIT.
017300           EXIT.
018200      *
018300      *    1100-SET-LEAP-YEAR-SWITCH - USES THE CENTURY DIGIT TO          
018400      *    DETERMINE THE FULL BIRTH YEAR BEFORE TESTING FOR A LEAP        
018500      *    YEAR, SO 29 FEBRUARY DATES OF BIRTH ARE NOT REJECTED           
018600      *    (IDC-1092)                                                     
018700       1100-SET-LEAP-YEAR-SWITCH.                                         
018800           MOVE 'N' TO WS-LEAP-YEAR-SW.                                   
018900           PERFORM 2100-DERIVE-CENTURY THRU 2100-EXIT.                    
019000           DIVIDE WS-BIRTH-YEAR BY 4   GIVING WS-DUMMY REMAINDER W        
019100           DIVIDE WS-BIRTH-YEAR BY 100 GIVING WS-DUMMY REMAINDER W        
019200           DIVIDE WS-BIRTH-YEAR BY 400 GIVING WS-DUMMY REMAINDER W        
019300           IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 =        
019400           THEN                                                           
019500              SET WS-IS-LEAP-YEAR TO TRUE                                 
019600           END-IF.                                                        
019700       1100-EXIT.                                                         
019800           EXIT.                                                          
019900      *                                                                   
020000      *    2000-DERIVE-BIRTH-DATE - RESOLVES THE CENTURY-AMBIGUOUS        
020100      *    CONTROL GROUP INTO A FULL FOUR DIGIT BIRTH YEAR                
020200       2000-DERIVE-BIRTH-DATE.                                            
020300           PERFORM 2100-DERIVE-CENTURY THRU 2100-EXIT.                    
020400       2000-EXIT.                                                         
020500           EXIT.                                                          
020600      *                                                                   
020700       2100-DERIVE-CENTURY.                                               
020800           EVALUATE TRUE                                                  
020900               WHEN WS-CTRL-1900                                          
021000                  COMPUTE WS-BIRTH-YEAR = 1900 + WS-NATID-YEAR            
021100               WHEN WS-CTRL-1800-OR-2000                                  
021200                  IF WS-NATID-YEAR <= 57 THEN                             
021300                     COMPUTE WS-BIRTH-YEAR = 2000 + WS-NATID-YEAR         
021400                  ELSE                                                    
021500                     COMPUTE WS-BIRTH-YEAR = 1800 + WS-NATID-YEAR         
021600                  END-IF                                                  
021700               WHEN WS-CTRL-1900-OR-2000                                  
021800                  IF WS-NATID-YEAR <= 36 THEN                             
021900                     COMPUTE WS-BIRTH-YEAR = 2000 + WS-NATID-YEAR         
022000                  ELSE                                                    
022100                     COMPUTE WS-BIRTH-YEAR = 1900 + WS-NATID-YEAR         
022200                  END-IF                                                  
022300           END-EVALUATE.                                                  
022400       2100-EXIT.                                                         
022500           EXIT.                                                          
022600      *                                                                   
022700      *    3000-COMPUTE-AGE - AGE AS OF THE CALLER'S REFERENCE DAT        
022800      *    NOT THE SYSTEM DATE (IDC-1140)                                 
022900       3000-COMPUTE-AGE.                                                  
023000           COMPUTE LS-AGE = WS-REF-CCYY - WS-BIRTH-YEAR - 1.              
023100           IF WS-REF-MM > WS-NATID-MONTH OR                               
023200              (WS-REF-MM = WS-NATID-MONTH AND WS-REF-DD >= WS-NATI        
023300           THEN                                                           
023400              ADD 1 TO LS-AGE                                             
023500           END-IF.                                                        
023600       3000-EXIT.                                                         
023700           EXIT.                                                          
023800      *                                                                   
023900      *    4000-DERIVE-GENDER - LAST DIGIT OF THE SERIAL GROUP IS         
024000      *    FOR MALE, EVEN FOR FEMALE                                      
024100       4000-DERIVE-GENDER.                                                
024200           DIVIDE WS-NATID-DIGIT(10) BY 2 GIVING WS-DUMMY                 
024300                                        REMAINDER WS-I.                   
024400           IF WS-I = 0 THEN                                               
024500              MOVE 'F' TO LS-GENDER                                       
024600           ELSE                                                           
024700              MOVE 'M' TO LS-GENDER                                       
024800           END-IF.                                                        
024900       4000-EXIT.                                                         
025000           EXIT.                                                          
025100      *                                                                   
025200       END PROGRAM PABIDCHK.                                              

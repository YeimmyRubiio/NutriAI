000100       ID DIVISION.                                                       
000200       PROGRAM-ID.    PABPREM    INITIAL.                                 
000300       AUTHOR.        H LARSEN.                                           
000400       INSTALLATION.  MIDSTATE MUTUAL INSURANCE - DATA PROCESSING.        
000500       DATE-WRITTEN.  07/22/1993.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                   
000800      ************************************************************        
000900      *  PROGRAM.....: PABPREM                                            
001000      *  DESCRIPTION.: CALLED SUBPROGRAM. RECALCULATES THE RENEWAL        
001100      *                PREMIUM FOR A POLICY.  A POLICY THAT HAS ON        
001200      *                OR MORE CLAIMS RECORDED AGAINST IT SINCE TH        
001300      *                PRIOR RENEWAL ATTRACTS A FLAT CLAIMS-LOADIN        
001400      *                SURCHARGE; A CLAIM-FREE POLICY RENEWS AT TH        
001500      *                PRIOR PREMIUM UNCHANGED.                           
001600      *  CALLED BY...: PABUPDT, RENEWAL TRANSACTIONS ONLY                 
001700      ************************************************************        
001800      *  CHANGE LOG                                                       
001900      *  DATE      BY    REQUEST    DESCRIPTION                           
002000      *  --------  ----  ---------  ------------------------------        
002100      *  07/22/93  HJL   IDC-1093   INITIAL VERSION                       
002200      *  11/05/03  RAN   IDC-1211   ROUND THE SURCHARGED PREMIUM T        
002300      *              THE NEAREST CENT RATHER THAN TRUNCATING              
002350      *  06/24/09  RAN   IDC-1221   ADDED AN UNUSED SPECIAL-NAMES
002360      *              PARAGRAPH FOR CONSISTENCY WITH THE REST OF T
002370      *              PAB SUITE - NO FUNCTIONAL CHANGE
002400      ************************************************************        
002500       ENVIRONMENT DIVISION.                                              
002600       CONFIGURATION SECTION.                                             
002650       SPECIAL-NAMES.
002660           C01 IS TOP-OF-FORM.
002700       DATA DIVISION.                                                     
002800       WORKING-STORAGE SECTION.                                           
002900      *                                                                   
003000       01  WS-LOADING-FACTORS.                                            
003100           05  WS-CLAIMS-LOADING-PCT    PIC V999 VALUE .100.              
003200           05  WS-NO-CLAIMS-LOADING-PCT PIC V999 VALUE .000.              
003300       01  WS-LOADING-FACTOR-TAB REDEFINES WS-LOADING-FACTORS.            
003400           05  WS-LOADING-FACTOR        PIC V999 OCCURS 2.                
003500       01  WS-PREMIUM-WORK              PIC S9(7)V99.                     
003600       01  WS-PREMIUM-WORK-R REDEFINES WS-PREMIUM-WORK.                   
003700           05  WS-PREMIUM-DOLLARS       PIC S9(7).                        
003800           05  WS-PREMIUM-CENTS         PIC 99.                           
003900       01  WS-PREMIUM-DIGIT-TAB REDEFINES WS-PREMIUM-WORK.                
004000           05  WS-PREMIUM-DIGIT         PIC 9 OCCURS 9.                   
004100       01  WS-CALLS-THIS-RUN            PIC S9(4) COMP VALUE 0.           
004200       01  FILLER                       PIC X(08).                        
004300      *                                                                   
004400       LINKAGE SECTION.                                                   
004500      *                                                                   
004600       01  LS-PRIOR-PREMIUM             PIC S9(7)V99.                     
004700       01  LS-CLAIMS-COUNT              PIC S9(4) COMP.                   
004800       01  LS-NEW-PREMIUM                PIC S9(7)V99.                    
004900      *                                                                   
005000       PROCEDURE DIVISION USING LS-PRIOR-PREMIUM LS-CLAIMS-COUNT          
005100                                LS-NEW-PREMIUM.                           
005200      *                                                                   
005300       0000-MAIN-LOGIC SECTION.                                           
005400       0000-START.                                                        
005500           ADD 1 TO WS-CALLS-THIS-RUN.                                    
005600           IF LS-CLAIMS-COUNT > 0 THEN                                    
005700              COMPUTE WS-PREMIUM-WORK ROUNDED =                           
005800                      LS-PRIOR-PREMIUM *                                  
005900                      (1 + WS-LOADING-FACTOR(1))                          
006000           ELSE                                                           
006100              COMPUTE WS-PREMIUM-WORK ROUNDED =                           
006200                      LS-PRIOR-PREMIUM *                                  
006300                      (1 + WS-LOADING-FACTOR(2))                          
006400           END-IF.                                                        
006500      *                                                                   
006600           MOVE WS-PREMIUM-WORK TO LS-NEW-PREMIUM.                        
006700           GOBACK.                                                        
006800      *                                                                   
006900       0000-EXIT.                                                         
007000           EXIT.                                                          
007100      *                                                                   
007200       END PROGRAM PABPREM.                                               

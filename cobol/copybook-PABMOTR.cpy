000100      ************************************************************        
000200      * DCLGEN TABLE(PABADM.MOTOR)                                        
000300      *        LIBRARY(PABADM.SRCLIB(PABMOTR))                            
000400      *        LANGUAGE(COBOL)                                            
000500      *        QUOTE                                                      
000600      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMEN        
000700      ************************************************************        
000800           EXEC SQL DECLARE MOTOR TABLE                                   
000900           ( POLICYNUMBER                   INTEGER NOT NULL,             
001000             VEHICLEMAKE                    CHAR(15),                     
001100             VEHICLEMODEL                   CHAR(15),                     
001200             YEAROFMANUFACTURE              SMALLINT,                     
001300             REGISTRATIONNUMBER             CHAR(10),                     
001400             ENGINESIZECC                   SMALLINT,                     
001500             INSUREDVALUE                   DECIMAL(9,2),                 
001600             PRIORACCIDENTCOUNT             SMALLINT                      
001700           ) END-EXEC.                                                    
001800      ************************************************************        
001900      * COBOL DECLARATION FOR TABLE PABADM.MOTOR                          
002000      ************************************************************        
002100      *    THIS COPYBOOK IS THE MOTOR LINE SUPPLEMENTAL RECORD FOR        
002200      *    THE POLICY ADMINISTRATION BATCH (PAB) NIGHTLY CYCLE.  O        
002300      *    ROW EXISTS FOR EVERY POLICY MASTER ROW WHOSE LINE OF           
002400      *    BUSINESS CODE IS 'M'.                                          
002500      ************************************************************        
002600      *    CHANGE LOG                                                     
002700      *    DATE      BY    REQUEST    DESCRIPTION                         
002800      *    --------  ----  ---------  ----------------------------        
002900      *    06/30/88  RAN   IDC-1004   INITIAL DCLGEN FOR MOTOR            
003000      *    11/05/03  RAN   IDC-1209   ADDED PRIORACCIDENTCOUNT            
003100      ************************************************************        
003200       01  DCLPABMOTR.                                                    
003300      *    FOREIGN KEY TO POLICY MASTER                                   
003400           05  PABMOTR-POLICY-NO        PIC S9(9)      COMP.              
003500           05  PABMOTR-VEHICLE-MAKE     PIC X(15).                        
003600           05  PABMOTR-VEHICLE-MODEL    PIC X(15).                        
003700           05  PABMOTR-MFR-YEAR         PIC 9(4).                         
003800           05  PABMOTR-REG-NUMBER       PIC X(10).                        
003900           05  PABMOTR-ENGINE-CC        PIC S9(4)      COMP.              
004000           05  PABMOTR-INSURED-VALUE    PIC S9(7)V99.                     
004100      *    PRIOR-ACCIDENT COUNT (IDC-1209) - BINARY COUNTER               
004200           05  PABMOTR-ACCIDENT-COUNT   PIC S9(4)      COMP.              
004300           05  FILLER                   PIC X(14).                        
004400      ************************************************************        
004500      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8          
004600      ************************************************************        
